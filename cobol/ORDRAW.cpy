000100******************************************************************
000200* ORDRAW - RAW PAYOUT SHEET ROW, AS RECEIVED FROM THE FIELD-     *
000300*          SERVICE PAYOUT EXTRACT.  ONE RECORD PER SHEET LINE.   *
000400*          CELL CONTENT IS FREE TEXT - THE EXTRACT STEP HAS      *
000500*          ALREADY LOCATED EACH COLUMN BY HEADER, THIS COPYBOOK  *
000600*          ONLY DESCRIBES THE FLAT RECORD THAT RESULTS.          *
000700*                                                                *
000800* RECORD LENGTH = 385 (40+200+15+15+15+100)                      *
000900******************************************************************
001000* CHANGED  BY      REQUEST#   REASON                             *
001100* 04/11/94 JS       NONE      ORIGINAL LAYOUT                    *
001200* 09/02/96 RFW      PR-0241   ADDED RAW-COMMENT CELL              *
001300******************************************************************
001400 01  RAW-PAYOUT-ROW.
001500     05  RAW-WORKER                  PIC X(40).
001600     05  RAW-ORDER-TEXT               PIC X(200).
001700*        REDEFINED SO THE MARKER SCAN CAN WALK THE ORDER TEXT
001800*        ONE-CHARACTER-AT-A-TIME WITHOUT A SEPARATE WORKING
001900*        STORAGE COPY OF THE CELL.
002000     05  RAW-ORDER-TEXT-CHARS REDEFINES RAW-ORDER-TEXT
002100                                  PIC X(01) OCCURS 200 TIMES.
002200     05  RAW-PAYOUT-TOTAL            PIC X(15).
002300     05  RAW-DIAG-AMT                PIC X(15).
002400     05  RAW-INSP-AMT                PIC X(15).
002500     05  RAW-COMMENT                 PIC X(100).

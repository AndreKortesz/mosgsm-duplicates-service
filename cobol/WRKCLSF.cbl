000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. WRKCLSF.
000300 AUTHOR. R GUNDERSON.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/21/94.
000600 DATE-COMPILED. 03/21/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          CLASSIFIES ONE PAYOUT-SHEET ROW INTO DIAGNOSTIC,
001200*          INSPECTION, INSTALLATION OR OTHER, IN STRICT PRIORITY
001300*          ORDER.  CALLED ONCE PER ROW FROM ORDEDIT.
001400*
001500******************************************************************
001600*CHANGE LOG                                                       CHANGE01
001700*----------------------------------------------------------------*CHANGE01
001800* DATE     PROGRAMMER  REQUEST#   DESCRIPTION                     *CHANGE01
001900* 03/21/94 RG          NONE       ORIGINAL WRITE-UP               *CHANGE01
002000* 07/19/95 RFW         PR-0149    ADDED INSTALLATION TEST (PAYOUT *CHANGE01
002100*                                 OVER 5000.00)                   *CHANGE01
002200* 06/30/98 MLK         PR-0277    Y2K REVIEW - NO DATE FIELDS,    *CHANGE01
002300*                                 NO CHANGE REQUIRED              *CHANGE01
002400* 04/02/00 THG         PR-0334    SPACES-FILLED AMOUNTS NO LONGER *CHANGE01
002500*                                 MISTAKEN FOR ZERO - ALPHA GUARD *CHANGE01
002600*                                 ADDED AHEAD OF EACH COMPARE;    *CHANGE01
002700*                                 ALSO ADDED UPSI-0 TRACE SWITCH  *CHANGE01
002800*                                 FOR OPERATIONS TO TOGGLE A      *CHANGE01
002900*                                 ONE-LINE TRACE WITHOUT A RECOMP *CHANGE01
003000* 04/15/00 THG         PR-0341    AMOUNT FIELDS CHANGED TO COMP-3 *CHANGE02
003010*                                 TO MATCH THE SHOP'S OWN MONEY   *CHANGE02
003020*                                 FIELD STANDARD; THE PR-0334     *CHANGE02
003030*                                 ALPHA GUARD WAS DROPPED - ORDEDIT*CHANGE02
003040*                                 HAS NEVER ACTUALLY PASSED SPACES*CHANGE02
003050*                                 HERE, ONLY ZERO, SO THE GUARD   *CHANGE02
003060*                                 WAS DEAD WEIGHT.  TRACE LINE NOW*CHANGE02
003070*                                 ALSO SHOWS THE DECIDING AMOUNT. *CHANGE02
003080*----------------------------------------------------------------*CHANGE02
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600*        UPSI-0 IS THE OPERATIONS TRACE SWITCH FOR THIS STEP -
003700*        ON (JCL UPSI CARD BIT 0 = 1) TURNS ON THE ONE-LINE
003800*        CLASSIFICATION TRACE IN 900-TRACE-THIS-ROW BELOW.
003900     UPSI-0 ON STATUS IS WS-TRACE-ON
004000              OFF STATUS IS WS-TRACE-OFF.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-INSTALL-FLOOR        PIC S9(7)V99 COMP-3 VALUE 5000.00.
004900     05  FILLER                  PIC X(04).
005000
005010*----------------------------------------------------------------
005020* TRACE AMOUNT BUFFERS - 910-BUILD-TRACE-AMOUNT UNPACKS WHICHEVER
005030* COMP-3 AMOUNT DROVE THE CLASSIFICATION INTO ONE OF THESE, THEN
005040* VALIDATES IT IS NUMERIC BEFORE IT GOES OUT TO SYSOUT - SAME
005050* PATTERN TRMLTH USES FOR ITS OWN TRACE LINE.
005060*----------------------------------------------------------------
005070 01  WS-TRACE-DIAG-BUFFER        PIC X(09) VALUE SPACES.
005080 01  WS-TRACE-DIAG-BUFFER-NUM REDEFINES WS-TRACE-DIAG-BUFFER
005090                             PIC 9(07)V99.
005100 01  WS-TRACE-INSP-BUFFER        PIC X(09) VALUE SPACES.
005110 01  WS-TRACE-INSP-BUFFER-NUM REDEFINES WS-TRACE-INSP-BUFFER
005120                             PIC 9(07)V99.
005130 01  WS-TRACE-PAYOUT-BUFFER      PIC X(09) VALUE SPACES.
005140 01  WS-TRACE-PAYOUT-BUFFER-NUM REDEFINES WS-TRACE-PAYOUT-BUFFER
005150                             PIC 9(07)V99.
005200
005300 01  WS-TRACE-LINE.
005310     05  FILLER                  PIC X(16)
005320             VALUE "WRKCLSF CLASSIFIED AS: ".
005330     05  WS-TRACE-TYPE-OUT       PIC X(01).
005340     05  FILLER                  PIC X(01) VALUE SPACE.
005350     05  FILLER                  PIC X(08) VALUE "AMOUNT: ".
005360     05  WS-TRACE-AMT-OUT        PIC X(09).
005370     05  FILLER                  PIC X(75) VALUE SPACES.
005800
005900 LINKAGE SECTION.
006000 01  CLASSIFY-WORK-REC.
006010     05  CLW-DIAG-AMT                PIC S9(7)V99 COMP-3.
006020     05  CLW-INSP-AMT                PIC S9(7)V99 COMP-3.
006030     05  CLW-PAYOUT-PRESENT          PIC X(01).
006040         88  CLW-PAYOUT-IS-PRESENT       VALUE "Y".
006050     05  CLW-PAYOUT-AMT              PIC S9(7)V99 COMP-3.
006060     05  CLW-WORK-TYPE-OUT           PIC X(01).
006070         88  CLW-OUT-DIAGNOSTIC          VALUE "D".
006080         88  CLW-OUT-INSPECTION          VALUE "I".
006090         88  CLW-OUT-INSTALLATION        VALUE "M".
006100         88  CLW-OUT-OTHER               VALUE "O".
006200
006300 01  RETURN-CD                      PIC 9(04) COMP.
006400
006500 PROCEDURE DIVISION USING CLASSIFY-WORK-REC, RETURN-CD.
006600     MOVE "O" TO CLW-WORK-TYPE-OUT.
006700
006800     IF CLW-DIAG-AMT > ZERO
006900         PERFORM 100-CHECK-DIAGNOSTIC
007000     ELSE
007100     IF CLW-INSP-AMT > ZERO
007200         PERFORM 200-CHECK-INSPECTION
007300     ELSE
007400     IF CLW-PAYOUT-IS-PRESENT
007500         PERFORM 300-CHECK-INSTALLATION.
007600
007700     PERFORM 900-TRACE-THIS-ROW THRU 900-EXIT.
007800     MOVE ZERO TO RETURN-CD.
007900     GOBACK.
008000
008100
008200 100-CHECK-DIAGNOSTIC.
008300*        RULE 1 - A DIAGNOSTICS AMOUNT GREATER THAN ZERO ALWAYS
008400*        WINS, REGARDLESS OF WHAT ELSE IS ON THE ROW.  ORDEDIT
008500*        ALWAYS SENDS A DEFINITE ZERO WHEN THE ROW HAD NO USABLE
008600*        DIAGNOSTICS CELL, SO NO SEPARATE PRESENCE TEST IS NEEDED.
008700     MOVE "D" TO CLW-WORK-TYPE-OUT.
008800
008900 200-CHECK-INSPECTION.
009000*        RULE 2 - TESTED ONLY WHEN THE DIAGNOSTICS AMOUNT WAS
009100*        ZERO.
009200     MOVE "I" TO CLW-WORK-TYPE-OUT.
009300
009400 300-CHECK-INSTALLATION.
009500*        RULE 3 - A PRESENT PAYOUT OVER THE INSTALLATION FLOOR,
009600*        TESTED ONLY WHEN NEITHER CATEGORY AMOUNT ABOVE APPLIED.
009700*        COMPARISON IS EXACT - NO ROUNDING IS DONE ON THE WAY IN.
009800     IF CLW-PAYOUT-AMT > WS-INSTALL-FLOOR
009900         MOVE "M" TO CLW-WORK-TYPE-OUT.
010000
010100 900-TRACE-THIS-ROW.
010200*        UPSI-0 ON PUTS ONE TRACE LINE PER ROW ON SYSOUT - LEFT
010300*        OFF FOR NORMAL PRODUCTION RUNS, TURNED ON BY OPERATIONS
010400*        ONLY WHEN CHASING A MISCLASSIFIED ROW.
010500     IF WS-TRACE-ON
010600         MOVE CLW-WORK-TYPE-OUT TO WS-TRACE-TYPE-OUT
010700         PERFORM 910-BUILD-TRACE-AMOUNT THRU 910-EXIT
010800         DISPLAY WS-TRACE-LINE.
010900 900-EXIT.
011000     EXIT.
011100
011200 910-BUILD-TRACE-AMOUNT.
011300*        UNPACKS WHICHEVER COMP-3 AMOUNT ACTUALLY DROVE THE
011400*        CLASSIFICATION ABOVE INTO A DISPLAY BUFFER, VALIDATES IT
011500*        IS NUMERIC, AND MOVES IT OUT TO THE TRACE LINE.
011600     IF CLW-OUT-DIAGNOSTIC
011700         MOVE CLW-DIAG-AMT TO WS-TRACE-DIAG-BUFFER-NUM
011800         MOVE WS-TRACE-DIAG-BUFFER TO WS-TRACE-AMT-OUT
011900     ELSE
012000     IF CLW-OUT-INSPECTION
012100         MOVE CLW-INSP-AMT TO WS-TRACE-INSP-BUFFER-NUM
012200         MOVE WS-TRACE-INSP-BUFFER TO WS-TRACE-AMT-OUT
012300     ELSE
012400     IF CLW-OUT-INSTALLATION
012500         MOVE CLW-PAYOUT-AMT TO WS-TRACE-PAYOUT-BUFFER-NUM
012600         MOVE WS-TRACE-PAYOUT-BUFFER TO WS-TRACE-AMT-OUT
012700     ELSE
012800         MOVE SPACES TO WS-TRACE-AMT-OUT.
012900 910-EXIT.
013000     EXIT.

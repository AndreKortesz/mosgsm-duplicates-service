000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRMLTH.
000300 AUTHOR. R GUNDERSON.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/22/94.
000600 DATE-COMPILED. 03/22/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          RETURNS THE TRIMMED (TRAILING-BLANKS-REMOVED) LENGTH
001200*          OF A ROW'S CONCATENATED CELL TEXT, AND A "Y"/"N" FLAG
001300*          TELLING THE CALLER WHETHER THE CONCATENATION CONTAINS
001400*          ANY DIGIT AT ALL.  CALLED BY ORDEDIT'S TEMPLATE-ROW
001500*          FILTER - A ROW IS A LEFTOVER HEADER/TEMPLATE ROW (AND
001600*          IS DROPPED) WHEN THE CONCATENATION HAS NO DIGIT AND
001700*          TRIMS TO UNDER 10 BYTES.
001800*
001900******************************************************************
002000*CHANGE LOG                                                       CHANGE01
002100*----------------------------------------------------------------*CHANGE01
002200* DATE     PROGRAMMER  REQUEST#   DESCRIPTION                     *CHANGE01
002300* 03/22/94 RG          NONE       ORIGINAL WRITE-UP               *CHANGE01
002400* 11/30/95 RFW         PR-0171    ADDED HAS-DIGIT FLAG FOR THE    *CHANGE01
002500*                                 TEMPLATE-ROW FILTER             *CHANGE01
002600* 06/30/98 MLK         PR-0277    Y2K REVIEW - NO DATE FIELDS,    *CHANGE01
002700*                                 NO CHANGE REQUIRED              *CHANGE01
002800* 09/14/99 PJS         PR-0316    WIDENED CELL TO FULL 385-BYTE  *CHANGE01
002900*                                 ROW CONCATENATION (WAS WORKER  *CHANGE01
003000*                                 CELL ONLY IN ERROR)             *CHANGE01
003100* 04/02/00 THG         PR-0334    LAST-BYTE PEEK SKIPS THE BACK-  *CHANGE01
003200*                                 UP SCAN WHEN THE ROW IS FULL;   *CHANGE01
003300*                                 ALSO ADDED UPSI-0 TRACE SWITCH  *CHANGE01
003400*                                 TO MATCH WRKCLSF                *CHANGE01
003450* 04/15/00 THG         PR-0341    WS-CELL-WIDTH MOVED TO A        *CHANGE02
003460*                                 77-LEVEL ENTRY PER SHOP STANDARD*CHANGE02
003500*----------------------------------------------------------------*CHANGE01
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100*        UPSI-0 IS THE SAME OPERATIONS TRACE SWITCH WRKCLSF USES -
004200*        ON (JCL UPSI CARD BIT 0 = 1) TURNS ON THE ONE-LINE TRACE
004300*        IN 900-TRACE-THIS-ROW BELOW.
004400     UPSI-0 ON STATUS IS WS-TRACE-ON
004500              OFF STATUS IS WS-TRACE-OFF.
004600 INPUT-OUTPUT SECTION.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200 01  MISC-FIELDS.
005400     05  WS-SCAN-POS             PIC 9(03) COMP VALUE 0.
005500     05  WS-TRIMMED-LTH          PIC 9(03) COMP VALUE 0.
005600
005620*----------------------------------------------------------------
005640* ROW-WIDTH CONSTANT - A 77-LEVEL PER SHOP CONVENTION.
005660*----------------------------------------------------------------
005680 77  WS-CELL-WIDTH           PIC 9(03) COMP VALUE 385.
005700 01  WS-HAS-DIGIT-SW             PIC X(01) VALUE "N".
005800     88  WS-CELL-HAS-DIGIT           VALUE "Y".
005900     88  WS-CELL-HAS-NO-DIGIT        VALUE "N".
006000
006100 01  WS-TRACE-LTH-BUFFER         PIC X(03) VALUE SPACES.
006200*        NUMERIC VIEW OF THE TRACE LENGTH BUFFER, USED ONLY TO
006300*        CONFIRM THE EDITED VALUE IS NUMERIC BEFORE IT GOES OUT
006400*        TO THE TRACE LINE IN 900-TRACE-THIS-ROW.
006500 01  WS-TRACE-LTH-BUFFER-NUM REDEFINES WS-TRACE-LTH-BUFFER
006600                             PIC 9(03).
006700
006800 01  WS-TRACE-LINE.
006900     05  FILLER                  PIC X(23)
007000             VALUE "TRMLTH TRIMMED LENGTH: ".
007100     05  WS-TRACE-LTH-OUT        PIC X(03).
007200     05  FILLER                  PIC X(01) VALUE SPACE.
007300     05  WS-TRACE-DIGIT-OUT      PIC X(01).
007400     05  FILLER                  PIC X(82) VALUE SPACES.
007500
007600 LINKAGE SECTION.
007700 01  CELL-TEXT                PIC X(385).
007800*        CHARACTER-AT-A-TIME VIEW, USED BY BOTH THE TRIM SCAN AND
007900*        THE DIGIT SCAN BELOW - NO INTRINSIC FUNCTION IS USED
008000*        ANYWHERE IN THIS PROGRAM.
008100 01  CELL-TEXT-CHARS REDEFINES CELL-TEXT.
008200     05  CELL-TEXT-CHAR       PIC X(01) OCCURS 385 TIMES.
008300
008400*        FIRST/LAST-BYTE PEEK VIEW - WHEN THE LAST BYTE IS NOT A
008500*        SPACE THE ROW IS FULL AND THE BACKWARD TRIM SCAN CAN BE
008600*        SKIPPED ENTIRELY (SEE 100-FIND-TRIMMED-LENGTH).
008700 01  CELL-FIRST-LAST REDEFINES CELL-TEXT.
008800     05  CELL-FIRST-CHAR      PIC X(01).
008900     05  FILLER                  PIC X(383).
009000     05  CELL-LAST-CHAR       PIC X(01).
009100
009200 01  TRIMMED-LTH-OUT          PIC 9(03) COMP.
009300 01  HAS-DIGIT-OUT            PIC X(01).
009400     88  CELL-HAS-DIGIT           VALUE "Y".
009500     88  CELL-HAS-NO-DIGIT        VALUE "N".
009600
009700 PROCEDURE DIVISION USING CELL-TEXT, TRIMMED-LTH-OUT,
009800                          HAS-DIGIT-OUT.
009900
010000 100-FIND-TRIMMED-LENGTH.
010100*        SCAN BACKWARD FROM THE END OF THE CONCATENATION UNTIL A
010200*        NON-BLANK CHARACTER IS FOUND - THE SHOP'S PRE-INTRINSIC-
010300*        FUNCTION WAY OF FINDING A TRIMMED LENGTH (EARLIER WRITE-
010400*        UPS USED A FUNCTION REVERSE APPROACH; THIS ONE DOES NOT).
010500     MOVE WS-CELL-WIDTH TO WS-TRIMMED-LTH.
010600     IF CELL-LAST-CHAR NOT = SPACE
010700         GO TO 105-TRIMMED-LENGTH-DONE.
010800     PERFORM 110-BACK-UP-ONE THRU 110-EXIT
010900         UNTIL WS-TRIMMED-LTH = 0
011000            OR CELL-TEXT-CHAR(WS-TRIMMED-LTH) NOT = SPACE.
011100 105-TRIMMED-LENGTH-DONE.
011200     MOVE WS-TRIMMED-LTH TO TRIMMED-LTH-OUT.
011300
011400     MOVE "N" TO WS-HAS-DIGIT-SW.
011500     MOVE 1 TO WS-SCAN-POS.
011600     PERFORM 200-CHECK-ONE-CHAR THRU 200-EXIT
011700         VARYING WS-SCAN-POS FROM 1 BY 1
011800         UNTIL WS-SCAN-POS > WS-CELL-WIDTH OR WS-CELL-HAS-DIGIT.
011900     MOVE WS-HAS-DIGIT-SW TO HAS-DIGIT-OUT.
012000
012100     PERFORM 900-TRACE-THIS-ROW.
012200     GOBACK.
012300
012400 110-BACK-UP-ONE.
012500     SUBTRACT 1 FROM WS-TRIMMED-LTH.
012600 110-EXIT.
012700     EXIT.
012800
012900 200-CHECK-ONE-CHAR.
013000     IF CELL-TEXT-CHAR(WS-SCAN-POS) IS NUMERIC
013100         MOVE "Y" TO WS-HAS-DIGIT-SW.
013200 200-EXIT.
013300     EXIT.
013400
013500 900-TRACE-THIS-ROW.
013600*        UPSI-0 ON PUTS ONE TRACE LINE PER ROW ON SYSOUT - LEFT
013700*        OFF FOR NORMAL PRODUCTION RUNS, TURNED ON BY OPERATIONS
013800*        ONLY WHEN CHASING A MISCLASSIFIED TEMPLATE ROW.
013900     IF WS-TRACE-ON
014000         MOVE WS-TRIMMED-LTH TO WS-TRACE-LTH-BUFFER-NUM
014100         IF WS-TRACE-LTH-BUFFER-NUM IS NUMERIC
014200             MOVE WS-TRACE-LTH-BUFFER TO WS-TRACE-LTH-OUT
014300             MOVE WS-HAS-DIGIT-SW TO WS-TRACE-DIGIT-OUT
014400             DISPLAY WS-TRACE-LINE.
014500
014600 999-RETURN.
014700     GOBACK.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ORDNBRX.
000300 AUTHOR. R GUNDERSON.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/94.
000600 DATE-COMPILED. 03/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          SCANS A FREE-TEXT ORDER CELL FOR THE FIRST ORDER
001200*          NUMBER - 2 TO 5 UPPER-CASE LETTERS (LATIN OR CYRILLIC),
001300*          A HYPHEN, THEN 5 TO 7 DIGITS - STANDING AT WORD
001400*          BOUNDARIES (NOT EMBEDDED IN A LONGER LETTER/DIGIT RUN).
001500*
001600*          CALLED FROM ORDEDIT'S ROW-PARSER PARAGRAPHS.  RETURNS
001700*          SPACES AND A "N" FOUND-SWITCH WHEN NO MATCH EXISTS.
001800*
001900******************************************************************
002000*CHANGE LOG                                                       CHANGE01
002100*----------------------------------------------------------------*CHANGE01
002200* DATE     PROGRAMMER  REQUEST#   DESCRIPTION                     *CHANGE01
002300* 03/14/94 RG          NONE       ORIGINAL WRITE-UP               *CHANGE01
002400* 08/22/94 RG          PR-0112    WIDENED LETTER RUN TO 5 (WAS 4) *CHANGE01
002500* 01/09/96 THG         PR-0201    ADDED CYRILLIC UPPER-CASE CLASS *CHANGE01
002600* 06/30/98 MLK         PR-0277    Y2K REVIEW - NO DATE FIELDS,    *CHANGE01
002700*                                 NO CHANGE REQUIRED              *CHANGE01
002800* 11/04/99 PJS         PR-0318    FIXED BOUNDARY CHECK AT COL 200 *CHANGE01
002850* 04/15/00 THG         PR-0341    WS-TEXT-LTH AND THE SINGLE-     *CHANGE02
002860*                                 CHARACTER SCAN SCALARS MOVED TO *CHANGE02
002870*                                 77-LEVEL ENTRIES PER SHOP       *CHANGE02
002880*                                 STANDARD                       *CHANGE02
002900*----------------------------------------------------------------*CHANGE01
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     CLASS LATIN-UPPER    IS "A" THRU "Z"
003600     CLASS CYRILLIC-UPPER IS X"C0" THRU X"DF", X"A8".
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  MISC-FIELDS.
004500     05  WS-POS                  PIC 9(03) COMP VALUE 0.
004600     05  WS-SCAN-POS             PIC 9(03) COMP VALUE 0.
004700     05  WS-LETTER-START         PIC 9(03) COMP VALUE 0.
004800     05  WS-LETTER-LTH           PIC 9(02) COMP VALUE 0.
004900     05  WS-DIGIT-START          PIC 9(03) COMP VALUE 0.
005000     05  WS-DIGIT-LTH            PIC 9(02) COMP VALUE 0.
005400
005420*----------------------------------------------------------------
005440* SINGLE-USE SCAN SCALARS - 77-LEVELS PER SHOP CONVENTION.
005460*----------------------------------------------------------------
005480 77  WS-TEXT-LTH             PIC 9(03) COMP VALUE 200.
005500 77  WS-CHAR                 PIC X(01).
005520 77  WS-PREV-CHAR            PIC X(01).
005540 77  WS-NEXT-CHAR            PIC X(01).
005550 01  WS-MATCH-SW                 PIC X(01) VALUE "N".
005600     88  WS-MATCH-FOUND              VALUE "Y".
005700     88  WS-MATCH-NOT-FOUND          VALUE "N".
005800
005900 01  WS-RUN-BUFFER               PIC X(07) VALUE SPACES.
006000*        NUMERIC VIEW OF THE CANDIDATE DIGIT RUN, USED ONLY TO
006100*        CONFIRM THE RUN IS ALL-NUMERIC BEFORE IT IS ACCEPTED.
006200 01  WS-RUN-BUFFER-NUM REDEFINES WS-RUN-BUFFER
006300                             PIC 9(07).
006400
006500 LINKAGE SECTION.
006600 01  ORDER-TEXT               PIC X(200).
006700*        CHARACTER-AT-A-TIME VIEW, USED BY THE SCAN PARAGRAPHS.
006800 01  ORDER-TEXT-CHARS REDEFINES ORDER-TEXT.
006900     05  ORDER-TEXT-CHAR      PIC X(01) OCCURS 200 TIMES.
007000
007100 01  ORDER-NBR-OUT            PIC X(13).
007200*        SUB-FIELD VIEW USED WHEN THE THREE PARTS OF A MATCHED
007300*        ORDER NUMBER ARE ASSEMBLED BACK INTO THE OUTPUT FIELD.
007400 01  ORDER-NBR-PARTS REDEFINES ORDER-NBR-OUT.
007500     05  NBR-LETTERS          PIC X(05).
007600     05  NBR-HYPHEN           PIC X(01).
007700     05  NBR-DIGITS           PIC X(07).
007800
007900 01  FOUND-SW                 PIC X(01).
008000     88  ORDER-NBR-FOUND          VALUE "Y".
008100     88  ORDER-NBR-NOT-FOUND      VALUE "N".
008200
008300 PROCEDURE DIVISION USING ORDER-TEXT, ORDER-NBR-OUT,
008400                          FOUND-SW.
008500
008600 100-SCAN-FOR-ORDER-NBR.
008700     MOVE "N" TO FOUND-SW.
008800     MOVE SPACES TO ORDER-NBR-OUT.
008900     MOVE "N" TO WS-MATCH-SW.
009000
009100     PERFORM 110-TRY-ONE-POSITION THRU 110-EXIT
009200         VARYING WS-POS FROM 1 BY 1
009300         UNTIL WS-POS > WS-TEXT-LTH OR WS-MATCH-FOUND.
009400 100-EXIT.
009500     EXIT.
009600
009700 110-TRY-ONE-POSITION.
009800*        A LETTER RUN STARTING AT WS-POS IS ONLY AT A WORD
009900*        BOUNDARY WHEN THE CHARACTER BEFORE IT (IF ANY) IS NOT
010000*        ITSELF A VALID LETTER - OTHERWISE THE MATCH WOULD BE
010100*        EMBEDDED IN A LONGER RUN.
010200     IF WS-POS > 1
010300         MOVE ORDER-TEXT-CHAR(WS-POS - 1) TO WS-PREV-CHAR
010400         IF (WS-PREV-CHAR IS LATIN-UPPER)
010500            OR (WS-PREV-CHAR IS CYRILLIC-UPPER)
010600             GO TO 110-EXIT
010700         END-IF
010800     END-IF.
010900
011000     MOVE ORDER-TEXT-CHAR(WS-POS) TO WS-CHAR.
011100     IF NOT ((WS-CHAR IS LATIN-UPPER) OR (WS-CHAR IS CYRILLIC-UPPER))
011200         GO TO 110-EXIT.
011300
011400     MOVE WS-POS TO WS-LETTER-START.
011500     MOVE 0 TO WS-LETTER-LTH.
011600     MOVE WS-POS TO WS-SCAN-POS.
011700     PERFORM 120-COUNT-LETTER-RUN THRU 120-EXIT
011800         UNTIL WS-SCAN-POS > WS-TEXT-LTH
011900            OR NOT ( (ORDER-TEXT-CHAR(WS-SCAN-POS) IS LATIN-UPPER)
012000               OR (ORDER-TEXT-CHAR(WS-SCAN-POS) IS CYRILLIC-UPPER) ).
012100
012200     IF WS-LETTER-LTH < 2 OR WS-LETTER-LTH > 5
012300         GO TO 110-EXIT.
012400
012500     IF WS-SCAN-POS > WS-TEXT-LTH
012600         GO TO 110-EXIT.
012700     IF ORDER-TEXT-CHAR(WS-SCAN-POS) NOT = "-"
012800         GO TO 110-EXIT.
012900
013000     ADD 1 TO WS-SCAN-POS.
013100     IF WS-SCAN-POS > WS-TEXT-LTH
013200         GO TO 110-EXIT.
013300
013400     MOVE WS-SCAN-POS TO WS-DIGIT-START.
013500     MOVE 0 TO WS-DIGIT-LTH.
013600     PERFORM 130-COUNT-DIGIT-RUN THRU 130-EXIT
013700         UNTIL WS-SCAN-POS > WS-TEXT-LTH
013800            OR ORDER-TEXT-CHAR(WS-SCAN-POS) NOT NUMERIC
013900            OR WS-DIGIT-LTH = 7.
014000
014100     IF WS-DIGIT-LTH < 5 OR WS-DIGIT-LTH > 7
014200         GO TO 110-EXIT.
014300
014400*        THE DIGIT RUN MUST ALSO END AT A WORD BOUNDARY - THE
014500*        NEXT CHARACTER (IF ANY) MUST NOT ITSELF BE A DIGIT.
014600     IF WS-SCAN-POS <= WS-TEXT-LTH
014700         MOVE ORDER-TEXT-CHAR(WS-SCAN-POS) TO WS-NEXT-CHAR
014800         IF WS-NEXT-CHAR IS NUMERIC
014900             GO TO 110-EXIT
015000         END-IF
015100     END-IF.
015200
015300     MOVE "0000000" TO WS-RUN-BUFFER.
015310     MOVE ORDER-TEXT(WS-DIGIT-START : WS-DIGIT-LTH)
015320         TO WS-RUN-BUFFER(1 : WS-DIGIT-LTH).
015330*        BELT-AND-SUSPENDERS CHECK - THE PER-CHARACTER SCAN
015340*        ABOVE ALREADY PROVED EVERY DIGIT, THIS CONFIRMS THE
015350*        WHOLE RUN STILL COMES BACK NUMERIC BEFORE IT IS TRUSTED.
015360     IF WS-RUN-BUFFER-NUM IS NOT NUMERIC
015370         GO TO 110-EXIT.
015380
015390     PERFORM 140-BUILD-ORDER-NBR THRU 140-EXIT.
015400     MOVE "Y" TO WS-MATCH-SW.
015500     MOVE "Y" TO FOUND-SW.
015600 110-EXIT.
015700     EXIT.
015800
015900 120-COUNT-LETTER-RUN.
016000     ADD 1 TO WS-LETTER-LTH.
016100     ADD 1 TO WS-SCAN-POS.
016200 120-EXIT.
016300     EXIT.
016400
016500 130-COUNT-DIGIT-RUN.
016600     ADD 1 TO WS-DIGIT-LTH.
016700     ADD 1 TO WS-SCAN-POS.
016800 130-EXIT.
016900     EXIT.
017000
017100 140-BUILD-ORDER-NBR.
017200     MOVE SPACES TO ORDER-NBR-OUT.
017300     STRING ORDER-TEXT(WS-LETTER-START : WS-LETTER-LTH)
017400            "-"
017500            ORDER-TEXT(WS-DIGIT-START : WS-DIGIT-LTH)
017600            DELIMITED BY SIZE INTO ORDER-NBR-OUT.
017700*        BELT-AND-SUSPENDERS CHECK - THE HYPHEN SHOULD HAVE
017800*        LANDED RIGHT AFTER THE LETTER RUN; IF IT DID NOT, THE
017900*        ORDER NUMBER IS TOO LONG FOR ORDER-NBR-OUT AND IS
018000*        REJECTED RATHER THAN RETURNED HALF-BUILT.
018100     IF ORDER-NBR-OUT(WS-LETTER-LTH + 1 : 1) NOT = "-"
018200         MOVE SPACES TO ORDER-NBR-OUT
018300         MOVE "N" TO FOUND-SW
018400         GO TO 140-EXIT.
018500 140-EXIT.
018600     EXIT.
018700
018800 999-RETURN.
018900     GOBACK.

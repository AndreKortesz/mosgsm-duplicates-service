000100******************************************************************
000200* ORDABEND - ABEND/DIAGNOSTIC RECORD WRITTEN TO SYSOUT WHEN A    *
000300*            BATCH STEP CANNOT CONTINUE.  SAME SHAPE IN EVERY    *
000400*            PROGRAM IN THE ORDER-STORE SUITE SO OPERATIONS CAN  *
000500*            GREP SYSOUT THE SAME WAY FOR EVERY JOB.             *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  FILLER                      PIC X(10) VALUE "ABEND-RTN:".
000900     05  PARA-NAME                   PIC X(30).
001000     05  FILLER                      PIC X(09) VALUE " REASON: ".
001100     05  ABEND-REASON                PIC X(40).
001200     05  FILLER                      PIC X(11) VALUE " EXPECTED: ".
001300     05  EXPECTED-VAL                PIC X(15).
001400     05  FILLER                      PIC X(09) VALUE " ACTUAL: ".
001500     05  ACTUAL-VAL                  PIC X(15).

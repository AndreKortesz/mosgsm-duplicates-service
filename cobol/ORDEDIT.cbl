000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ORDEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/11/94.
000600 DATE-COMPILED. 04/11/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY INSTALLER PAYOUT-SHEET
001300*          EXTRACT PRODUCED BY THE FIELD-SERVICE DEPARTMENT.
001400*
001500*          IT CONTAINS ONE RECORD FOR EVERY PAYOUT-SHEET LINE IN
001600*          THE RUN, INCLUDING LEFTOVER HEADER/TOTAL LINES THAT
001700*          MUST BE FILTERED OUT BEFORE THEY ARE STORED.
001800*
001900*          THE PROGRAM FILTERS TEMPLATE/TOTAL ROWS, EXTRACTS THE
002000*          ORDER NUMBER AND ADDRESS FROM THE FREE-TEXT ORDER
002100*          CELL, CLEANS AND PARSES THE PAYOUT AMOUNTS, CLASSIFIES
002200*          EACH ROW'S WORK TYPE, RESOLVES THE WORKER NAME, AND
002300*          APPENDS ONE ORDER-ROW TO THE CUMULATIVE ORDER STORE
002400*          FOR EVERY ACCEPTED ROW.
002500*
002600******************************************************************
002700*
002800*          INPUT FILE              -   DDS0001.RAWPYMT
002900*
003000*          ORDER STORE (I-O)       -   DDS0001.ORDSTOR
003100*
003200*          DUMP FILE               -   SYSOUT
003300*
003400******************************************************************
003500*CHANGE LOG                                                       CHANGE01
003600*----------------------------------------------------------------*CHANGE01
003700* DATE     PROGRAMMER  REQUEST#   DESCRIPTION                     *CHANGE01
003800* 04/11/94 JS          NONE       ORIGINAL WRITE-UP               *CHANGE01
003900* 09/02/96 RFW         PR-0241    ADDED RAW-COMMENT / ORD-COMMENT *CHANGE01
004000*                                 PASS-THROUGH                    *CHANGE01
004100* 11/19/95 RFW         PR-0188    ADDED PROBLEMATIC-ROW FLAGGING  *CHANGE01
004200* 06/30/98 MLK         PR-0277    Y2K REVIEW - NO DATE FIELDS IN  *CHANGE01
004300*                                 THIS PROGRAM, NO CHANGE REQRD   *CHANGE01
004400* 09/14/99 PJS         PR-0316    WIDENED TEMPLATE-FILTER LENGTH  *CHANGE01
004500*                                 TEST TO FULL 385-BYTE ROW       *CHANGE01
004600* 02/11/00 THG         PR-0330    ADDED UPSI-0 DEBUG-DISPLAY      *CHANGE01
004700*                                 SWITCH FOR FIELD-SERVICE DESK   *CHANGE01
004710* 03/06/00 RFW         PR-0337    CORRECTED ORDSTOR FD RECORD     *CHANGE01
004720*                                 CONTAINS CLAUSE TO 307 - IT HAD *CHANGE01
004730*                                 DRIFTED OUT OF SYNC WITH THE    *CHANGE01
004740*                                 ORDER-ROW COPYBOOK LAYOUT       *CHANGE01
004750* 04/15/00 THG         PR-0341    WS-PAYOUT-AMOUNT, WS-DIAG-AMOUNT*CHANGE02
004752*                                 WS-INSP-AMOUNT AND THE CLASSIFY-*CHANGE02
004754*                                 WORK-REC AMOUNT FIELDS CHANGED  *CHANGE02
004756*                                 TO COMP-3 TO MATCH THE SHOP'S   *CHANGE02
004758*                                 MONEY-FIELD STANDARD AND WRKCLSF*CHANGE02
004760*                                 'S REWRITTEN LINKAGE SECTION;   *CHANGE02
004762*                                 ORD-PAYOUT IN ORDSTOR ALSO      *CHANGE02
004764*                                 CHANGED TO COMP-3 - ITS FILLER  *CHANGE02
004766*                                 WAS WIDENED SO THE 307-BYTE     *CHANGE02
004768*                                 RECORD LENGTH DID NOT MOVE      *CHANGE02
004800*----------------------------------------------------------------*CHANGE01
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     UPSI-0 ON STATUS IS WS-DEBUG-SW-ON
005500            OFF STATUS IS WS-DEBUG-SW-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900         ASSIGN TO UT-S-SYSOUT
006000         ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT RAWPYMT
006300         ASSIGN TO UT-S-RAWPYMT
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS RAWPYMT-STATUS.
006600
006700     SELECT ORDSTOR
006800         ASSIGN TO UT-S-ORDSTOR
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS ORDSTOR-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC                  PIC X(130).
008100
008200****** ONE RECORD PER PAYOUT-SHEET LINE, IN ARRIVAL ORDER
008300 FD  RAWPYMT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 385 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS RAW-PAYOUT-ROW.
008900     COPY ORDRAW.
009000
009100****** CUMULATIVE ORDER STORE - THIS RUN'S ACCEPTED ROWS ARE
009200****** APPENDED (OPEN EXTEND); ORDDUPR RE-READS THE WHOLE STORE
009300 FD  ORDSTOR
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 307 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS ORDER-ROW.
009900     COPY ORDSTOR.
010000
010100 WORKING-STORAGE SECTION.
010200 01  FILE-STATUS-CODES.
010300     05  RAWPYMT-STATUS          PIC X(02).
010400         88  RAWPYMT-OK              VALUE "00".
010500         88  RAWPYMT-EOF             VALUE "10".
010600     05  ORDSTOR-STATUS          PIC X(02).
010700         88  ORDSTOR-OK              VALUE "00".
010800
010900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011000     05  TOTAL-ROWS              PIC 9(07) COMP VALUE 0.
011100     05  SAVED-ROWS              PIC 9(07) COMP VALUE 0.
011200     05  PROBLEMATIC-ROWS        PIC 9(07) COMP VALUE 0.
011300     05  WS-NEXT-ROW-ID          PIC 9(07) COMP VALUE 0.
011400     05  WS-POS                  PIC 9(03) COMP VALUE 0.
011600     05  WS-INT-LEN              PIC 9(02) COMP VALUE 0.
011700     05  WS-DEC-LEN              PIC 9(02) COMP VALUE 0.
011800     05  WS-OUT-POS              PIC 9(02) COMP VALUE 0.
011900     05  WS-DOT-POS              PIC 9(02) COMP VALUE 0.
012000
012050*----------------------------------------------------------------
012060* STANDALONE SCRATCH SCALARS - EACH USED IN ONE SPOT ONLY, SO
012070* CARRIED AS 77-LEVELS RATHER THAN GROUPED UNDER A 01.
012080*----------------------------------------------------------------
012100 77  RETURN-CD               PIC S9(04) COMP VALUE 0.
012200 77  WS-RUN-FILE-ID          PIC 9(05) VALUE ZERO.
012400
012500 01  FLAGS-AND-SWITCHES.
012600     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
012700         88  NO-MORE-DATA            VALUE "N".
012800     05  WS-DEBUG-SW-ON          PIC X(01) VALUE "N".
012900     05  WS-DEBUG-SW-OFF         PIC X(01) VALUE "Y".
013000     05  WS-TEMPLATE-SW          PIC X(01) VALUE "N".
013100         88  WS-IS-TEMPLATE-ROW      VALUE "Y".
013200         88  WS-NOT-TEMPLATE-ROW     VALUE "N".
013300     05  WS-KEEP-FORCED-SW       PIC X(01) VALUE "N".
013400         88  WS-KEEP-IS-FORCED       VALUE "Y".
013500     05  WS-FOUND-SW             PIC X(01) VALUE "N".
013600         88  WS-WAS-FOUND            VALUE "Y".
013700     05  WS-UNPARSABLE-SW        PIC X(01) VALUE "N".
013800         88  WS-AMT-UNPARSABLE       VALUE "Y".
013900
014000*----------------------------------------------------------------
014100* TEMPLATE-ROW FILTER WORK AREA - RULES 1-3 AND 5 ARE APPLIED
014200* HERE AGAINST THE LOWER-CASED, TRIMMED 385-BYTE CONCATENATION
014300* OF ALL SIX CELLS ON THE ROW (THE RAW RECORD IS ALREADY THAT
014400* CONCATENATION - NO SEPARATE STRING BUILD IS NEEDED).  RULE 4
014500* (NO-DIGIT-AND-UNDER-10-BYTES) IS LEFT TO CALLED PROGRAM TRMLTH.
014600*----------------------------------------------------------------
014700 01  WS-ROW-LOWER                PIC X(385).
014800 01  WS-ROW-LOWER-CHARS REDEFINES WS-ROW-LOWER.
014900     05  WS-ROW-LOWER-CHAR       PIC X(01) OCCURS 385 TIMES.
015000
015100 01  WS-KEYWORD-TABLE.
015200     05  WS-KEYWORD-ENTRY OCCURS 7 TIMES INDEXED BY KW-IDX2.
015300         10  WS-KEYWORD-TEXT     PIC X(10).
015400         10  WS-KEYWORD-LEN      PIC 9(02) COMP.
015500
015600 01  WS-FIRST-NONSPACE-POS       PIC 9(03) COMP VALUE 0.
015800 01  WS-STARTSWITH-ITOGO         PIC X(05).
015900
016000 01  WS-TEMPLATE-TRIMMED-LTH     PIC 9(03) COMP VALUE 0.
016100 01  WS-TEMPLATE-HAS-DIGIT-SW    PIC X(01).
016200     88  WS-TEMPLATE-HAS-DIGIT       VALUE "Y".
016300
016400*----------------------------------------------------------------
016500* AMOUNT-CLEANING WORK AREA (ONE CELL AT A TIME - CALLER MOVES
016600* THE CELL TO CLEAN INTO WS-AMOUNT-RAW AND PERFORMS 345-).
016700*----------------------------------------------------------------
016800 01  WS-AMOUNT-RAW               PIC X(15).
016900 01  WS-AMOUNT-NOSP               PIC X(15) VALUE SPACES.
017000 01  WS-AMOUNT-NOSP-CHARS REDEFINES WS-AMOUNT-NOSP.
017100     05  WS-AMOUNT-NOSP-CHAR     PIC X(01) OCCURS 15 TIMES.
017200
017300 01  WS-SIGN-CHAR                PIC X(01) VALUE "+".
017400 01  WS-INT-TEXT                 PIC X(07) VALUE SPACES.
017500 01  WS-DEC-TEXT                 PIC X(02) VALUE SPACES.
017600 01  WS-MAGNITUDE-TEXT           PIC 9(09) VALUE 0.
017700*        IMPLIED-DECIMAL VIEW OF THE ASSEMBLED 9-DIGIT MAGNITUDE
017800*        (7 INTEGER + 2 DECIMAL) - NO MOVE IS NEEDED TO GET THE
017900*        NUMERIC VALUE, THE V SIMPLY MARKS WHERE THE POINT FALLS.
018000 01  WS-MAGNITUDE-NUM REDEFINES WS-MAGNITUDE-TEXT
018100                             PIC 9(07)V99.
018200 01  WS-SIGNED-AMOUNT            PIC S9(07)V99 COMP-3 VALUE 0.
018300
018400*----------------------------------------------------------------
018500* PER-ROW PARSED RESULTS, MOVED INTO ORDER-ROW AT 700-
018600*----------------------------------------------------------------
018700 01  WS-ORDER-NBR-OUT            PIC X(13).
018800 01  WS-ORDER-NBR-FOUND-SW       PIC X(01).
018900     88  WS-ORDER-NBR-WAS-FOUND      VALUE "Y".
019000 01  WS-ADDRESS-OUT              PIC X(120).
019100 01  WS-ADDRESS-FOUND-SW         PIC X(01).
019200     88  WS-ADDRESS-WAS-FOUND        VALUE "Y".
019300 01  WS-PAYOUT-PRESENT-SW        PIC X(01).
019400 01  WS-PAYOUT-AMOUNT            PIC S9(07)V99 COMP-3.
019500 01  WS-DIAG-AMOUNT              PIC S9(07)V99 COMP-3.
019600 01  WS-INSP-AMOUNT              PIC S9(07)V99 COMP-3.
019700 01  WS-WORKER-NAME-OUT          PIC X(40).
019800 01  WS-WORK-TYPE-OUT            PIC X(01).
019810
019820*----------------------------------------------------------------
019830* LINKAGE-SHAPED WORK AREA FOR THE CALL TO WRKCLSF - FIELD NAMES
019840* AND PICTURES MUST MATCH WRKCLSF'S LINKAGE SECTION EXACTLY.
019850*----------------------------------------------------------------
019860 01  CLASSIFY-WORK-REC.
019870     05  CLW-DIAG-AMT                PIC S9(7)V99 COMP-3.
019880     05  CLW-INSP-AMT                PIC S9(7)V99 COMP-3.
019890     05  CLW-PAYOUT-PRESENT          PIC X(01).
019900         88  CLW-PAYOUT-IS-PRESENT       VALUE "Y".
019910     05  CLW-PAYOUT-AMT              PIC S9(7)V99 COMP-3.
019920     05  CLW-WORK-TYPE-OUT           PIC X(01).
019930         88  CLW-OUT-DIAGNOSTIC          VALUE "D".
019940         88  CLW-OUT-INSPECTION          VALUE "I".
019950         88  CLW-OUT-INSTALLATION        VALUE "M".
019960         88  CLW-OUT-OTHER               VALUE "O".
019970
019980 01  ZERO-VAL                    PIC 9 VALUE 0.
019990 01  ONE-VAL                     PIC 9 VALUE 1.
019995
020000 COPY ORDABEND.
020100
020200 PROCEDURE DIVISION.
020300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020400     PERFORM 100-MAINLINE THRU 100-EXIT
020500         UNTIL NO-MORE-DATA.
020600     PERFORM 999-CLEANUP THRU 999-EXIT.
020700     MOVE +0 TO RETURN-CODE.
020800     GOBACK.
020900
021000 000-HOUSEKEEPING.
021100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021200     DISPLAY "******** BEGIN JOB ORDEDIT ********".
021300     ACCEPT WS-RUN-FILE-ID FROM SYSIN.
021400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021500     PERFORM 050-LOAD-KEYWORD-TABLE THRU 050-EXIT.
021600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021700     PERFORM 900-READ-RAWPYMT THRU 900-EXIT.
021800     IF NO-MORE-DATA
021900         MOVE "000-HOUSEKEEPING" TO PARA-NAME
022000         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
022100         GO TO 1000-ABEND-RTN.
022200 000-EXIT.
022300     EXIT.
022400
022500 050-LOAD-KEYWORD-TABLE.
022600*        RULE 2 WORK KEYWORDS - ANY ROW CONTAINING ONE OF THESE
022700*        IS KEPT REGARDLESS OF THE LATER LENGTH/DIGIT TESTS.
022800     MOVE "заказ"     TO WS-KEYWORD-TEXT(1). MOVE 05 TO WS-KEYWORD-LEN(1).
022900     MOVE "клиент"    TO WS-KEYWORD-TEXT(2). MOVE 06 TO WS-KEYWORD-LEN(2).
023000     MOVE "монтаж"    TO WS-KEYWORD-TEXT(3). MOVE 06 TO WS-KEYWORD-LEN(3).
023100     MOVE "диагност"  TO WS-KEYWORD-TEXT(4). MOVE 08 TO WS-KEYWORD-LEN(4).
023200     MOVE "выезд"     TO WS-KEYWORD-TEXT(5). MOVE 05 TO WS-KEYWORD-LEN(5).
023300     MOVE "адрес"     TO WS-KEYWORD-TEXT(6). MOVE 05 TO WS-KEYWORD-LEN(6).
023400     MOVE "сумма"     TO WS-KEYWORD-TEXT(7). MOVE 05 TO WS-KEYWORD-LEN(7).
023500 050-EXIT.
023600     EXIT.
023700
023800 100-MAINLINE.
023900     MOVE "100-MAINLINE" TO PARA-NAME.
024000     PERFORM 300-TEMPLATE-FILTER THRU 300-EXIT.
024100     IF WS-NOT-TEMPLATE-ROW
024200         PERFORM 320-EXTRACT-ORDER-KEY THRU 320-EXIT
024300         PERFORM 340-PARSE-AMOUNTS THRU 340-EXIT
024400         PERFORM 360-CLASSIFY-WORK-TYPE THRU 360-EXIT
024500         PERFORM 380-RESOLVE-WORKER-NAME THRU 380-EXIT
024600         PERFORM 390-SET-PROBLEMATIC-FLAG THRU 390-EXIT
024700         PERFORM 700-WRITE-ORDER-ROW THRU 700-EXIT
024800     END-IF.
024900     PERFORM 900-READ-RAWPYMT THRU 900-EXIT.
025000 100-EXIT.
025100     EXIT.
025200
025300*----------------------------------------------------------------
025400* 300-TEMPLATE-FILTER - BUSINESS RULE: TEMPLATE-ROW FILTER
025500*----------------------------------------------------------------
025600 300-TEMPLATE-FILTER.
025700     MOVE "300-TEMPLATE-FILTER" TO PARA-NAME.
025800     MOVE "N" TO WS-TEMPLATE-SW.
025900     MOVE "N" TO WS-KEEP-FORCED-SW.
026000     MOVE RAW-PAYOUT-ROW TO WS-ROW-LOWER.
026100     INSPECT WS-ROW-LOWER CONVERTING
026200         "ABCDEFGHIJKLMNOPQRSTUVWXYZАБВГДЕЖЗИЙКЛМНОПРСТУФХЦЧШЩЪЫЬЭЮЯЁ"
026300         TO
026400         "abcdefghijklmnopqrstuvwxyzабвгдежзийклмнопрстуфхцчшщъыьэюяё".
026500
026600*        RULE 1 - EMPTY CONCATENATION.
026700     IF WS-ROW-LOWER = SPACES
026800         MOVE "Y" TO WS-TEMPLATE-SW
026900         GO TO 300-EXIT.
027000
027100*        FIND THE FIRST NON-SPACE POSITION, NEEDED BY RULE 3.
027200     MOVE 0 TO WS-FIRST-NONSPACE-POS.
027300     PERFORM 305-FIND-FIRST-NONSPACE THRU 305-EXIT
027400         VARYING WS-POS FROM 1 BY 1
027500         UNTIL WS-POS > 385 OR WS-FIRST-NONSPACE-POS NOT = 0.
027600
027700*        RULE 2 - WORK-KEYWORD SEARCH - OVERRIDES RULES 3-4.
027800     PERFORM 310-CHECK-ONE-KEYWORD THRU 310-EXIT
027900         VARYING KW-IDX2 FROM 1 BY 1
028000         UNTIL KW-IDX2 > 7 OR WS-KEEP-IS-FORCED.
028100     IF WS-KEEP-IS-FORCED
028200         MOVE "N" TO WS-TEMPLATE-SW
028300         GO TO 300-EXIT.
028400
028500*        RULE 3 - STARTS WITH "итого" (TOTALS LINE).
028600     IF WS-FIRST-NONSPACE-POS NOT = 0
028700         AND WS-FIRST-NONSPACE-POS < 381
028800         MOVE WS-ROW-LOWER(WS-FIRST-NONSPACE-POS : 5)
028900             TO WS-STARTSWITH-ITOGO
029000         IF WS-STARTSWITH-ITOGO = "итого"
029100             MOVE "Y" TO WS-TEMPLATE-SW
029200             GO TO 300-EXIT
029300         END-IF
029400     END-IF.
029500
029600*        RULE 4 - NO DIGIT ANYWHERE AND TRIMS TO UNDER 10 BYTES.
029700     CALL "TRMLTH" USING WS-ROW-LOWER, WS-TEMPLATE-TRIMMED-LTH,
029800                         WS-TEMPLATE-HAS-DIGIT-SW.
029900     IF NOT WS-TEMPLATE-HAS-DIGIT AND WS-TEMPLATE-TRIMMED-LTH < 10
030000         MOVE "Y" TO WS-TEMPLATE-SW
030100         GO TO 300-EXIT.
030200
030300*        RULE 5 - OTHERWISE KEEP.
030400     MOVE "N" TO WS-TEMPLATE-SW.
030500 300-EXIT.
030600     EXIT.
030700
030800 305-FIND-FIRST-NONSPACE.
030900     IF WS-ROW-LOWER-CHAR(WS-POS) NOT = SPACE
031000         MOVE WS-POS TO WS-FIRST-NONSPACE-POS.
031100 305-EXIT.
031200     EXIT.
031300
031400 310-CHECK-ONE-KEYWORD.
031500     PERFORM 315-SCAN-FOR-KEYWORD THRU 315-EXIT
031600         VARYING WS-POS FROM 1 BY 1
031700         UNTIL WS-POS > (386 - WS-KEYWORD-LEN(KW-IDX2))
031800            OR WS-KEEP-IS-FORCED.
031900 310-EXIT.
032000     EXIT.
032100
032200 315-SCAN-FOR-KEYWORD.
032300     IF WS-ROW-LOWER(WS-POS : WS-KEYWORD-LEN(KW-IDX2)) =
032400        WS-KEYWORD-TEXT(KW-IDX2)(1 : WS-KEYWORD-LEN(KW-IDX2))
032500         MOVE "Y" TO WS-KEEP-FORCED-SW.
032600 315-EXIT.
032700     EXIT.
032800
032900*----------------------------------------------------------------
033000* 320-EXTRACT-ORDER-KEY - BUSINESS RULES: ORDER-NUMBER AND
033100* ADDRESS EXTRACTION, BY CALL TO THE TWO SCAN SUBPROGRAMS.
033200*----------------------------------------------------------------
033300 320-EXTRACT-ORDER-KEY.
033400     MOVE "320-EXTRACT-ORDER-KEY" TO PARA-NAME.
033500     CALL "ORDNBRX" USING RAW-ORDER-TEXT, WS-ORDER-NBR-OUT,
033600                          WS-ORDER-NBR-FOUND-SW.
033700     IF NOT WS-ORDER-NBR-WAS-FOUND
033800         MOVE SPACES TO WS-ORDER-NBR-OUT.
033900
034000     CALL "ORDADRX" USING RAW-ORDER-TEXT, WS-ADDRESS-OUT,
034100                          WS-ADDRESS-FOUND-SW.
034200     IF NOT WS-ADDRESS-WAS-FOUND
034300         MOVE SPACES TO WS-ADDRESS-OUT.
034400 320-EXIT.
034500     EXIT.
034600
034700*----------------------------------------------------------------
034800* 340-PARSE-AMOUNTS - BUSINESS RULE: AMOUNT PARSING.
034900*----------------------------------------------------------------
035000 340-PARSE-AMOUNTS.
035100     MOVE "340-PARSE-AMOUNTS" TO PARA-NAME.
035200     MOVE RAW-PAYOUT-TOTAL TO WS-AMOUNT-RAW.
035300     PERFORM 345-CLEAN-AMOUNT-TEXT THRU 345-EXIT.
035400     IF WS-AMT-UNPARSABLE
035450         MOVE "N" TO WS-PAYOUT-PRESENT-SW
035480         MOVE 0 TO WS-PAYOUT-AMOUNT
035600     ELSE
035700         MOVE "Y" TO WS-PAYOUT-PRESENT-SW
035800         MOVE WS-SIGNED-AMOUNT TO WS-PAYOUT-AMOUNT
035900     END-IF.
036000
036100     MOVE RAW-DIAG-AMT TO WS-AMOUNT-RAW.
036200     PERFORM 345-CLEAN-AMOUNT-TEXT THRU 345-EXIT.
036300     IF WS-AMT-UNPARSABLE
036400         MOVE 0 TO WS-DIAG-AMOUNT
036500     ELSE
036600         MOVE WS-SIGNED-AMOUNT TO WS-DIAG-AMOUNT
036700     END-IF.
036800
036900     MOVE RAW-INSP-AMT TO WS-AMOUNT-RAW.
037000     PERFORM 345-CLEAN-AMOUNT-TEXT THRU 345-EXIT.
037100     IF WS-AMT-UNPARSABLE
037200         MOVE 0 TO WS-INSP-AMOUNT
037300     ELSE
037400         MOVE WS-SIGNED-AMOUNT TO WS-INSP-AMOUNT
037500     END-IF.
037600 340-EXIT.
037700     EXIT.
037800
037900 345-CLEAN-AMOUNT-TEXT.
038000*        REMOVE SPACES (GROUP SEPARATORS) AND TURN A COMMA
038100*        DECIMAL MARK INTO A PERIOD, BUILDING WS-AMOUNT-NOSP
038200*        LEFT-JUSTIFIED AS WE GO.
038300     MOVE SPACES TO WS-AMOUNT-NOSP.
038400     MOVE "N" TO WS-UNPARSABLE-SW.
038500     MOVE 0 TO WS-SIGNED-AMOUNT.
038600     IF WS-AMOUNT-RAW = SPACES
038700         MOVE "Y" TO WS-UNPARSABLE-SW
038800         GO TO 345-EXIT.
038900
039000     MOVE 0 TO WS-OUT-POS.
039100     PERFORM 346-COPY-ONE-CHAR THRU 346-EXIT
039200         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 15.
039300
039400*        LOCATE THE DECIMAL POINT (IF ANY).
039500     MOVE 0 TO WS-DOT-POS.
039600     PERFORM 347-FIND-DOT THRU 347-EXIT
039700         VARYING WS-POS FROM 1 BY 1
039800         UNTIL WS-POS > 15 OR WS-DOT-POS NOT = 0.
039900
040000     MOVE SPACES TO WS-INT-TEXT.
040100     MOVE SPACES TO WS-DEC-TEXT.
040200     MOVE "+" TO WS-SIGN-CHAR.
040300
040400     IF WS-DOT-POS = 0
040410*            NO DECIMAL MARK - WHOLE STRING IS THE INTEGER PART.
040420         MOVE WS-AMOUNT-NOSP(1 : WS-OUT-POS) TO WS-INT-TEXT
040430         MOVE "00" TO WS-DEC-TEXT
040440     ELSE
040450         IF WS-DOT-POS = 1
040460             MOVE "Y" TO WS-UNPARSABLE-SW
040470             GO TO 345-EXIT
040480         END-IF
040490         MOVE WS-AMOUNT-NOSP(1 : WS-DOT-POS - 1) TO WS-INT-TEXT
040492         COMPUTE WS-DEC-LEN = WS-OUT-POS - WS-DOT-POS
040494         IF WS-DEC-LEN < 1 OR WS-DEC-LEN > 2
040496             MOVE "Y" TO WS-UNPARSABLE-SW
040498             GO TO 345-EXIT
040499         END-IF
041000         MOVE WS-AMOUNT-NOSP(WS-DOT-POS + 1 : WS-DEC-LEN)
041010             TO WS-DEC-TEXT(1 : WS-DEC-LEN)
041020         IF WS-DEC-LEN = 1
041030             MOVE "0" TO WS-DEC-TEXT(2 : 1)
041040         END-IF
041050     END-IF.
041500
041600     IF WS-INT-TEXT(1 : 1) = "-"
041700         MOVE "-" TO WS-SIGN-CHAR
041800         MOVE WS-INT-TEXT(2 : 6) TO WS-INT-TEXT(1 : 6)
041900         MOVE SPACE TO WS-INT-TEXT(7 : 1)
042000     END-IF.
042100
042200     IF WS-INT-TEXT = SPACES
042300         MOVE "0" TO WS-INT-TEXT(7 : 1).
042400
042500     PERFORM 348-CHECK-INT-DIGITS THRU 348-EXIT
042600         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 7.
042700     PERFORM 349-CHECK-DEC-DIGITS THRU 349-EXIT
042800         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 2.
042900     IF WS-AMT-UNPARSABLE
043000         GO TO 345-EXIT.
043100
043200     PERFORM 350-RIGHT-JUSTIFY-INT THRU 350-EXIT.
043300     MOVE WS-DEC-TEXT TO WS-MAGNITUDE-TEXT(8 : 2).
043400
043500     IF WS-SIGN-CHAR = "-"
043600         COMPUTE WS-SIGNED-AMOUNT = 0 - WS-MAGNITUDE-NUM
043700     ELSE
043800         MOVE WS-MAGNITUDE-NUM TO WS-SIGNED-AMOUNT
043900     END-IF.
044000 345-EXIT.
044100     EXIT.
044200
044300 346-COPY-ONE-CHAR.
044400     IF WS-AMOUNT-RAW(WS-POS : 1) = ","
044500         ADD 1 TO WS-OUT-POS
044600         MOVE "." TO WS-AMOUNT-NOSP(WS-OUT-POS : 1)
044700     ELSE
044800     IF WS-AMOUNT-RAW(WS-POS : 1) NOT = SPACE
044900         ADD 1 TO WS-OUT-POS
045000         MOVE WS-AMOUNT-RAW(WS-POS : 1) TO WS-AMOUNT-NOSP(WS-OUT-POS : 1)
045100     END-IF.
045200 346-EXIT.
045300     EXIT.
045400
045500 347-FIND-DOT.
045600     IF WS-AMOUNT-NOSP(WS-POS : 1) = "."
045700         MOVE WS-POS TO WS-DOT-POS.
045800 347-EXIT.
045900     EXIT.
046000
046100 348-CHECK-INT-DIGITS.
046200     IF WS-INT-TEXT(WS-POS : 1) NOT = SPACE
046300        AND WS-INT-TEXT(WS-POS : 1) NOT NUMERIC
046400         MOVE "Y" TO WS-UNPARSABLE-SW.
046500 348-EXIT.
046600     EXIT.
046700
046800 349-CHECK-DEC-DIGITS.
046900     IF WS-DEC-TEXT(WS-POS : 1) NOT NUMERIC
047000         MOVE "Y" TO WS-UNPARSABLE-SW.
047100 349-EXIT.
047200     EXIT.
047300
047400 350-RIGHT-JUSTIFY-INT.
047500*        COPY THE (UP TO 7-BYTE, SPACE-PADDED-ON-THE-RIGHT) INT
047600*        TEXT INTO THE LEFT-ZERO-FILLED 7-BYTE INTEGER PORTION OF
047700*        WS-MAGNITUDE-TEXT, RIGHT-JUSTIFYING BY HAND - NO
047800*        INTRINSIC FUNCTION IS USED ANYWHERE IN THIS PROGRAM.
047900     MOVE "0000000" TO WS-MAGNITUDE-TEXT(1 : 7).
048000     MOVE 7 TO WS-INT-LEN.
048100     PERFORM 351-BACK-UP-INT-LEN THRU 351-EXIT
048200         UNTIL WS-INT-LEN = 0
048300            OR WS-INT-TEXT(WS-INT-LEN : 1) NOT = SPACE.
048400     IF WS-INT-LEN > 0
048500         MOVE WS-INT-TEXT(1 : WS-INT-LEN)
048600             TO WS-MAGNITUDE-TEXT(8 - WS-INT-LEN : WS-INT-LEN)
048700     END-IF.
048800 350-EXIT.
048900     EXIT.
049000
049100 351-BACK-UP-INT-LEN.
049200     SUBTRACT 1 FROM WS-INT-LEN.
049300 351-EXIT.
049400     EXIT.
049500
049600*----------------------------------------------------------------
049700* 360-CLASSIFY-WORK-TYPE - BUSINESS RULE: WORK-TYPE CLASSIFIER
049800*----------------------------------------------------------------
049900 360-CLASSIFY-WORK-TYPE.
050000     MOVE "360-CLASSIFY-WORK-TYPE" TO PARA-NAME.
050050     MOVE WS-DIAG-AMOUNT           TO CLW-DIAG-AMT.
050060     MOVE WS-INSP-AMOUNT           TO CLW-INSP-AMT.
050070     MOVE WS-PAYOUT-PRESENT-SW     TO CLW-PAYOUT-PRESENT.
050080     MOVE WS-PAYOUT-AMOUNT         TO CLW-PAYOUT-AMT.
050100     CALL "WRKCLSF" USING CLASSIFY-WORK-REC, RETURN-CD.
050150     MOVE CLW-WORK-TYPE-OUT        TO WS-WORK-TYPE-OUT.
050200 360-EXIT.
050300     EXIT.
050400
050500*----------------------------------------------------------------
050600* 380-RESOLVE-WORKER-NAME - BUSINESS RULE: WORKER-NAME RESOLUTION
050700*----------------------------------------------------------------
050800 380-RESOLVE-WORKER-NAME.
050900     MOVE "380-RESOLVE-WORKER-NAME" TO PARA-NAME.
051000     MOVE RAW-WORKER TO WS-WORKER-NAME-OUT.
051100     MOVE WS-WORKER-NAME-OUT TO WS-ROW-LOWER(1 : 40).
051200     INSPECT WS-ROW-LOWER(1 : 40) CONVERTING
051300         "ABCDEFGHIJKLMNOPQRSTUVWXYZАБВГДЕЖЗИЙКЛМНОПРСТУФХЦЧШЩЪЫЬЭЮЯЁ"
051400         TO
051500         "abcdefghijklmnopqrstuvwxyzабвгдежзийклмнопрстуфхцчшщъыьэюяё".
051600     IF WS-ROW-LOWER(1 : 40) = SPACES
051700        OR WS-ROW-LOWER(1 : 12) = "монтажник   "
051800        OR WS-ROW-LOWER(1 : 11) = "исполнитель"
051900        OR WS-ROW-LOWER(1 : 3)  = "фио"
052000         MOVE SPACES TO WS-WORKER-NAME-OUT.
052100 380-EXIT.
052200     EXIT.
052300
052400*----------------------------------------------------------------
052500* 390-SET-PROBLEMATIC-FLAG - BUSINESS RULE: PROBLEMATIC FLAG
052600*----------------------------------------------------------------
052700 390-SET-PROBLEMATIC-FLAG.
052800     MOVE "390-SET-PROBLEMATIC-FLAG" TO PARA-NAME.
052900     IF WS-ORDER-NBR-OUT = SPACES AND WS-ADDRESS-OUT = SPACES
053000         MOVE "Y" TO ORD-PROBLEMATIC
053100         ADD 1 TO PROBLEMATIC-ROWS
053200     ELSE
053300         MOVE "N" TO ORD-PROBLEMATIC
053400     END-IF.
053500 390-EXIT.
053600     EXIT.
053700
053800*----------------------------------------------------------------
053900* 700-WRITE-ORDER-ROW - ASSIGNS THE NEXT ROW ID AND APPENDS TO
054000* THE CUMULATIVE ORDER STORE.
054100*----------------------------------------------------------------
054200 700-WRITE-ORDER-ROW.
054300     MOVE "700-WRITE-ORDER-ROW" TO PARA-NAME.
054350     MOVE SPACES TO ORDER-ROW.
054400     ADD 1 TO WS-NEXT-ROW-ID.
054500     MOVE WS-RUN-FILE-ID    TO ORD-FILE-ID.
054600     MOVE WS-NEXT-ROW-ID    TO ORD-ROW-ID.
054700     MOVE WS-ORDER-NBR-OUT  TO ORD-ORDER-NUMBER.
054800     MOVE WS-ADDRESS-OUT    TO ORD-ADDRESS.
054900     MOVE WS-PAYOUT-AMOUNT  TO ORD-PAYOUT.
055000     MOVE WS-PAYOUT-PRESENT-SW TO ORD-PAYOUT-PRESENT.
055100     MOVE WS-WORKER-NAME-OUT   TO ORD-WORKER-NAME.
055200     MOVE WS-WORK-TYPE-OUT     TO ORD-WORK-TYPE.
055300     MOVE RAW-COMMENT          TO ORD-COMMENT.
055500     WRITE ORDER-ROW.
055600     ADD 1 TO SAVED-ROWS.
055700     IF WS-DEBUG-SW-ON
055800         DISPLAY "WROTE ORDER-ROW " ORD-ROW-ID " " ORD-ORDER-NUMBER
055900     END-IF.
056000 700-EXIT.
056100     EXIT.
056200
056300 800-OPEN-FILES.
056400     MOVE "800-OPEN-FILES" TO PARA-NAME.
056500     OPEN INPUT RAWPYMT.
056600     OPEN OUTPUT SYSOUT.
056700     OPEN EXTEND ORDSTOR.
056800 800-EXIT.
056900     EXIT.
057000
057100 850-CLOSE-FILES.
057200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
057300     CLOSE RAWPYMT, SYSOUT, ORDSTOR.
057400 850-EXIT.
057500     EXIT.
057600
057700 900-READ-RAWPYMT.
057800     READ RAWPYMT
057900         AT END MOVE "N" TO MORE-DATA-SW
058000         GO TO 900-EXIT
058100     END-READ.
058200     ADD 1 TO TOTAL-ROWS.
058300 900-EXIT.
058400     EXIT.
058500
058600 999-CLEANUP.
058700     MOVE "999-CLEANUP" TO PARA-NAME.
058800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
058900     DISPLAY "** TOTAL ROWS READ **".
059000     DISPLAY TOTAL-ROWS.
059100     DISPLAY "** ROWS SAVED **".
059200     DISPLAY SAVED-ROWS.
059300     DISPLAY "** PROBLEMATIC ROWS **".
059400     DISPLAY PROBLEMATIC-ROWS.
059500     DISPLAY "******** NORMAL END OF JOB ORDEDIT ********".
059600 999-EXIT.
059700     EXIT.
059800
059900 1000-ABEND-RTN.
060000     WRITE SYSOUT-REC FROM ABEND-REC.
060100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060200     DISPLAY "*** ABNORMAL END OF JOB - ORDEDIT ***" UPON CONSOLE.
060300     DIVIDE ZERO-VAL INTO ONE-VAL.

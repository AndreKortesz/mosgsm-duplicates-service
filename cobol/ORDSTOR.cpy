000100******************************************************************
000200* ORDSTOR - ORDER-ROW, ONE PER ACCEPTED PAYOUT-SHEET ROW.        *
000300*           THIS IS THE CUMULATIVE ORDER STORE - ORDEDIT APPENDS *
000400*           TO IT, ORDDUPR RE-READS THE WHOLE STORE EACH RUN.    *
000500*           KEYED ACCESS IS NEVER NEEDED AGAINST THIS FILE.      *
000600******************************************************************
000700* CHANGED  BY      REQUEST#   REASON                             *
000800* 04/11/94 JS       NONE      ORIGINAL LAYOUT                    *
000900* 11/19/95 RFW      PR-0188   ADDED ORD-PROBLEMATIC               *
001000* 02/06/97 THG      PR-0309   ADDED ORD-COMMENT                   *
001050* 04/15/00 THG      PR-0341   ORD-PAYOUT CHANGED TO COMP-3 TO     *
001060*                             MATCH THE SHOP'S MONEY-FIELD        *
001070*                             STANDARD; FILLER WIDENED SO THE     *
001080*                             RECORD STAYS 307 BYTES OVERALL      *
001100******************************************************************
001200 01  ORDER-ROW.
001300     05  ORD-FILE-ID                 PIC 9(05).
001400     05  ORD-ROW-ID                  PIC 9(07).
001500     05  ORD-ORDER-NUMBER            PIC X(13).
001600*        ORDER NUMBER FOLDED TO UPPER CASE FOR CLUSTER-KEY
001700*        COMPARISON WITHOUT DISTURBING THE ORIGINAL TEXT ABOVE.
001800     05  ORD-ORDER-NUMBER-FOLD REDEFINES ORD-ORDER-NUMBER
001900                                  PIC X(13).
002000     05  ORD-ADDRESS                 PIC X(120).
002100     05  ORD-PAYOUT                  PIC S9(7)V99 COMP-3.
002200     05  ORD-PAYOUT-PRESENT          PIC X(01).
002300         88  ORD-PAYOUT-IS-PRESENT       VALUE "Y".
002400         88  ORD-PAYOUT-IS-ABSENT        VALUE "N".
002500         88  ORD-PAYOUT-VALID-FLAG VALUES ARE "Y", "N".
002600     05  ORD-WORKER-NAME             PIC X(40).
002700     05  ORD-WORK-TYPE               PIC X(01).
002800         88  ORD-WORK-DIAGNOSTIC         VALUE "D".
002900         88  ORD-WORK-INSPECTION         VALUE "I".
003000         88  ORD-WORK-INSTALLATION       VALUE "M".
003100         88  ORD-WORK-OTHER              VALUE "O".
003200         88  ORD-WORK-VALID-TYPE VALUES ARE "D", "I", "M", "O".
003300     05  ORD-COMMENT                 PIC X(100).
003400     05  ORD-PROBLEMATIC             PIC X(01).
003500         88  ORD-IS-PROBLEMATIC          VALUE "Y".
003600         88  ORD-NOT-PROBLEMATIC         VALUE "N".
003700     05  FILLER                      PIC X(14).

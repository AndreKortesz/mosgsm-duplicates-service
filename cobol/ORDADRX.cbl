000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ORDADRX.
000300 AUTHOR. R GUNDERSON.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/15/94.
000600 DATE-COMPILED. 03/15/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          SCANS A FREE-TEXT ORDER CELL FOR THE ADDRESS THAT
001200*          FOLLOWS THE "от" (FROM) DATE MARKER.
001300*
001400*          PREFERRED FORM:  "от" DD.MM.YYYY  SPACES  HH:MM:SS ,
001500*          THE ADDRESS IS EVERYTHING AFTER THAT COMMA.
001600*
001700*          FALLBACK FORM:   "от" DD.MM.YYYY  ANY-NON-COMMA-TEXT ,
001800*          THE ADDRESS IS EVERYTHING AFTER THAT COMMA.
001900*
002000*          CALLED FROM ORDEDIT'S ROW-PARSER PARAGRAPHS.  RETURNS
002100*          SPACES AND A "N" FOUND-SWITCH WHEN NEITHER FORM MATCHES.
002200*
002300******************************************************************
002400*CHANGE LOG                                                       CHANGE01
002500*----------------------------------------------------------------*CHANGE01
002600* DATE     PROGRAMMER  REQUEST#   DESCRIPTION                     *CHANGE01
002700* 03/15/94 RG          NONE       ORIGINAL WRITE-UP               *CHANGE01
002800* 10/02/95 RFW         PR-0163    ADDED FALLBACK (NO TIME) FORM   *CHANGE01
002900* 06/30/98 MLK         PR-0277    Y2K REVIEW - DATE TEXT IS NEVER *CHANGE01
003000*                                 INTERPRETED AS A VALUE, NO      *CHANGE01
003100*                                 CHANGE REQUIRED                 *CHANGE01
003200* 02/11/00 THG         PR-0330    TRIM ADDRESS BEFORE RETURN      *CHANGE01
003300*----------------------------------------------------------------*CHANGE01
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     CLASS DIGIT-CHAR IS "0" THRU "9".
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05  WS-TEXT-LTH             PIC 9(03) COMP VALUE 200.
004800     05  WS-POS                  PIC 9(03) COMP VALUE 0.
004900     05  WS-MARKER-POS           PIC 9(03) COMP VALUE 0.
005000     05  WS-SCAN-POS             PIC 9(03) COMP VALUE 0.
005100     05  WS-COMMA-POS            PIC 9(03) COMP VALUE 0.
005200     05  WS-TIME-START           PIC 9(03) COMP VALUE 0.
005300     05  WS-ADDR-START           PIC 9(03) COMP VALUE 0.
005400     05  WS-ADDR-LTH             PIC 9(03) COMP VALUE 0.
005500     05  WS-TRIMMED-LTH          PIC 9(03) COMP VALUE 0.
005600
005700 01  WS-TWO-CHARS                PIC X(02).
005800*        ALTERNATE NUMERIC VIEW USED ONLY TO CONFIRM THE EIGHT
005900*        DATE CHARACTERS FOLLOWING A CANDIDATE MARKER LOOK LIKE
006000*        DD.MM.YYYY AND NOT SOME OTHER PUNCTUATED TEXT.
006100 01  WS-DATE-CANDIDATE           PIC X(10).
006200 01  WS-DATE-CANDIDATE-PARTS REDEFINES WS-DATE-CANDIDATE.
006300     05  WS-DATE-DD              PIC X(02).
006400     05  WS-DATE-DOT1            PIC X(01).
006500     05  WS-DATE-MM              PIC X(02).
006600     05  WS-DATE-DOT2            PIC X(01).
006700     05  WS-DATE-YYYY            PIC X(04).
006800
006900 01  WS-FOUND-SW                 PIC X(01) VALUE "N".
007000     88  WS-MARKER-FOUND             VALUE "Y".
007100     88  WS-MARKER-NOT-FOUND         VALUE "N".
007200
007300 01  WS-COMMA-FOUND-SW           PIC X(01) VALUE "N".
007400     88  WS-COMMA-FOUND              VALUE "Y".
007500
007600 LINKAGE SECTION.
007700 01  ORDER-TEXT               PIC X(200).
007800*        CHARACTER-AT-A-TIME VIEW, USED BY THE MARKER SCAN.
007900 01  ORDER-TEXT-CHARS REDEFINES ORDER-TEXT.
008000     05  ORDER-TEXT-CHAR      PIC X(01) OCCURS 200 TIMES.
008100
008200 01  ADDRESS-OUT              PIC X(120).
008210*        CHARACTER-AT-A-TIME VIEW, USED ONLY BY THE TRAILING-
008220*        SPACE TRIM SO THE TRIMMED LENGTH CAN BE FOUND WITHOUT
008230*        AN INTRINSIC FUNCTION.
008240 01  ADDRESS-OUT-CHARS REDEFINES ADDRESS-OUT.
008250     05  ADDRESS-OUT-CHAR     PIC X(01) OCCURS 120 TIMES.
008300 01  FOUND-SW                 PIC X(01).
008400     88  ADDRESS-FOUND            VALUE "Y".
008500     88  ADDRESS-NOT-FOUND        VALUE "N".
008600
008700 PROCEDURE DIVISION USING ORDER-TEXT, ADDRESS-OUT,
008800                          FOUND-SW.
008900
009000 100-FIND-ADDRESS.
009100     MOVE "N" TO FOUND-SW.
009200     MOVE SPACES TO ADDRESS-OUT.
009300     MOVE "N" TO WS-FOUND-SW.
009400
009500     PERFORM 110-TRY-ONE-MARKER THRU 110-EXIT
009600         VARYING WS-POS FROM 1 BY 1
009700         UNTIL WS-POS > WS-TEXT-LTH - 11 OR WS-MARKER-FOUND.
009800 100-EXIT.
009900     EXIT.
010000
010100 110-TRY-ONE-MARKER.
010200*        LOOK FOR THE TWO-CHARACTER MARKER "от" (RUSSIAN FOR "FROM")
010300*        FOLLOWED DIRECTLY BY A DD.MM.YYYY DATE.
010400     MOVE ORDER-TEXT-CHAR(WS-POS) TO WS-TWO-CHARS(1:1).
010500     MOVE ORDER-TEXT-CHAR(WS-POS + 1) TO WS-TWO-CHARS(2:1).
010600     IF WS-TWO-CHARS NOT = "от"
010700         GO TO 110-EXIT.
010800
010900     MOVE WS-POS TO WS-MARKER-POS.
011000     MOVE ORDER-TEXT(WS-MARKER-POS + 3 : 10) TO WS-DATE-CANDIDATE.
011100     IF WS-DATE-DD IS NOT NUMERIC
011200        OR WS-DATE-DOT1 NOT = "."
011300        OR WS-DATE-MM IS NOT NUMERIC
011400        OR WS-DATE-DOT2 NOT = "."
011500        OR WS-DATE-YYYY IS NOT NUMERIC
011600         GO TO 110-EXIT.
011700
011800     MOVE (WS-MARKER-POS + 13) TO WS-SCAN-POS.
011900     PERFORM 200-TRY-PREFERRED-FORM THRU 200-EXIT.
012000     IF WS-COMMA-FOUND
012100         GO TO 150-RETURN-ADDRESS.
012200
012300     MOVE (WS-MARKER-POS + 13) TO WS-SCAN-POS.
012400     PERFORM 300-TRY-FALLBACK-FORM THRU 300-EXIT.
012500     IF WS-COMMA-FOUND
012600         GO TO 150-RETURN-ADDRESS.
012700
012800     GO TO 110-EXIT.
012900
013000 150-RETURN-ADDRESS.
013100     MOVE WS-COMMA-POS TO WS-ADDR-START.
013200     ADD 1 TO WS-ADDR-START.
013300     COMPUTE WS-ADDR-LTH = WS-TEXT-LTH - WS-ADDR-START + 1.
013400     IF WS-ADDR-LTH > 0 AND WS-ADDR-START <= WS-TEXT-LTH
013500         MOVE ORDER-TEXT(WS-ADDR-START : WS-ADDR-LTH)
013600             TO ADDRESS-OUT
013700     END-IF.
013800     PERFORM 400-TRIM-TRAILING-SPACES THRU 400-EXIT.
013900     IF WS-TRIMMED-LTH = 0
014000         GO TO 110-EXIT.
014100     MOVE "Y" TO WS-FOUND-SW.
014200     MOVE "Y" TO FOUND-SW.
014300 110-EXIT.
014400     EXIT.
014500
014600 200-TRY-PREFERRED-FORM.
014700*        SPACES, THEN A TIME TOKEN (DIGITS AND COLONS), THEN THE
014800*        COMMA THAT INTRODUCES THE ADDRESS.
014900     MOVE "N" TO WS-COMMA-FOUND-SW.
015000     PERFORM 210-SKIP-ONE-SPACE THRU 210-EXIT
015100         UNTIL WS-SCAN-POS > WS-TEXT-LTH
015200            OR ORDER-TEXT-CHAR(WS-SCAN-POS) NOT = SPACE.
015300     IF WS-SCAN-POS > WS-TEXT-LTH
015400         GO TO 200-EXIT.
015500     MOVE WS-SCAN-POS TO WS-TIME-START.
015600     PERFORM 220-SKIP-ONE-TIME-CHAR THRU 220-EXIT
015700         UNTIL WS-SCAN-POS > WS-TEXT-LTH
015800            OR (ORDER-TEXT-CHAR(WS-SCAN-POS) NOT NUMERIC
015900             AND ORDER-TEXT-CHAR(WS-SCAN-POS) NOT = ":").
016000     IF WS-SCAN-POS = WS-TIME-START
016100         GO TO 200-EXIT.
016200     IF WS-SCAN-POS > WS-TEXT-LTH
016300         GO TO 200-EXIT.
016400     IF ORDER-TEXT-CHAR(WS-SCAN-POS) NOT = ","
016500         GO TO 200-EXIT.
016600     MOVE WS-SCAN-POS TO WS-COMMA-POS.
016700     MOVE "Y" TO WS-COMMA-FOUND-SW.
016800 200-EXIT.
016900     EXIT.
017000
017100 210-SKIP-ONE-SPACE.
017200     ADD 1 TO WS-SCAN-POS.
017300 210-EXIT.
017400     EXIT.
017500
017600 220-SKIP-ONE-TIME-CHAR.
017700     ADD 1 TO WS-SCAN-POS.
017800 220-EXIT.
017900     EXIT.
018000
018100 300-TRY-FALLBACK-FORM.
018200*        ANY RUN OF NON-COMMA CHARACTERS, THEN THE COMMA THAT
018300*        INTRODUCES THE ADDRESS.
018400     MOVE "N" TO WS-COMMA-FOUND-SW.
018500     PERFORM 310-SKIP-ONE-NONCOMMA THRU 310-EXIT
018600         UNTIL WS-SCAN-POS > WS-TEXT-LTH
018700            OR ORDER-TEXT-CHAR(WS-SCAN-POS) = ",".
018800     IF WS-SCAN-POS > WS-TEXT-LTH
018900         GO TO 300-EXIT.
019000     MOVE WS-SCAN-POS TO WS-COMMA-POS.
019100     MOVE "Y" TO WS-COMMA-FOUND-SW.
019200 300-EXIT.
019300     EXIT.
019400
019500 310-SKIP-ONE-NONCOMMA.
019600     ADD 1 TO WS-SCAN-POS.
019700 310-EXIT.
019800     EXIT.
019900
020000 400-TRIM-TRAILING-SPACES.
020100     MOVE 120 TO WS-TRIMMED-LTH.
020200     PERFORM 410-BACK-UP-ONE-CHAR THRU 410-EXIT
020300         UNTIL WS-TRIMMED-LTH = 0
020400            OR ADDRESS-OUT-CHAR(WS-TRIMMED-LTH) NOT = SPACE.
020500 400-EXIT.
020600     EXIT.
020700
020800 410-BACK-UP-ONE-CHAR.
020900     SUBTRACT 1 FROM WS-TRIMMED-LTH.
021000 410-EXIT.
021100     EXIT.
021200
021300 999-RETURN.
021400     GOBACK.

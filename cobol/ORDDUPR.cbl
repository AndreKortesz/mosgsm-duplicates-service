000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ORDDUPR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/18/94.
000600 DATE-COMPILED. 04/18/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RE-READS THE ENTIRE CUMULATIVE ORDER
001300*          STORE (NOT JUST TODAY'S ROWS) BUILT BY ORDEDIT AND
001400*          LOOKS FOR DUPLICATE-PAYMENT RISK.  ROWS SHARING THE
001500*          SAME ORDER NUMBER AND THE SAME NORMALIZED ADDRESS ARE
001600*          CLUSTERED; A CLUSTER WITH 2 OR MORE ROWS OF THE SAME
001700*          WORK TYPE IS A "HARD DUPLICATE" (WE MAY HAVE PAID THE
001800*          SAME WORK TWICE); A CLUSTER HOLDING BOTH A VISIT ROW
001900*          (DIAGNOSTIC/INSPECTION) AND AN INSTALLATION ROW IS A
002000*          "COMBO" (A VISIT BILLED ON TOP OF THE INSTALLATION).
002100*
002200*          THE WHOLE STORE IS HELD IN A WORKING-STORAGE TABLE FOR
002210*          THE ANALYSIS PASS - THE SHOP HAS NO SORT UTILITY STEP
002300*          AHEAD OF THIS PROGRAM, SO CLUSTERING IS DONE BY TABLE
002400*          LOOKUP RATHER THAN BY A SORTED CONTROL BREAK.
002500*
002600******************************************************************
002700*
002800*          ORDER STORE (INPUT)    -   DDS0001.ORDSTOR
002900*
003000*          DUPLICATE RPT (OUTPUT) -   DDS0001.DUPRPT
003100*
003200*          DUMP FILE              -   SYSOUT
003300*
003400******************************************************************
003500*CHANGE LOG                                                       CHANGE01
003600*----------------------------------------------------------------*CHANGE01
003700* DATE     PROGRAMMER  REQUEST#   DESCRIPTION                     *CHANGE01
003800* 04/18/94 JS          NONE       ORIGINAL WRITE-UP               *CHANGE01
003900* 12/02/95 RFW         PR-0192    ADDED COMBO-CLUSTER DETECTION   *CHANGE01
004000*                                 (VISIT BILLED OVER INSTALL)     *CHANGE01
004100* 06/30/98 MLK         PR-0277    Y2K REVIEW - NO DATE FIELDS IN  *CHANGE01
004200*                                 THIS PROGRAM, NO CHANGE REQRD   *CHANGE01
004300* 09/21/99 PJS         PR-0317    CAPPED DETAIL SAMPLE AT 30      *CHANGE01
004400*                                 GROUPS PER SECTION - COUNTS     *CHANGE01
004500*                                 STILL REFLECT THE FULL TOTALS   *CHANGE01
004510* 03/06/00 RFW         PR-0337    CORRECTED ORDSTOR FD RECORD     *CHANGE01
004520*                                 CONTAINS CLAUSE TO 307 - IT HAD *CHANGE01
004530*                                 DRIFTED OUT OF SYNC WITH THE    *CHANGE01
004540*                                 ORDER-ROW COPYBOOK LAYOUT       *CHANGE01
004550* 03/09/00 RFW         PR-0339    A GROUP OVER 200 MEMBERS WAS    *CHANGE01
004560*                                 DRIVING THE DETAIL PRINT LOOP   *CHANGE01
004570*                                 PAST THE CAPTURE TABLE'S OCCURS *CHANGE01
004580*                                 200 BOUND - ADDED A SEPARATE    *CHANGE01
004590*                                 COPY-COUNT PER GROUP SO THE     *CHANGE01
004600*                                 PRINT LOOP NEVER RUNS PAST WHAT *CHANGE01
004610*                                 WAS ACTUALLY COPIED IN          *CHANGE01
004612* 04/15/00 THG         PR-0341    WSR-PAYOUT CHANGED TO COMP-3 TO *CHANGE02
004614*                                 MATCH ORDSTOR'S ORD-PAYOUT AND  *CHANGE02
004616*                                 THE SHOP'S OWN MONEY-FIELD      *CHANGE02
004618*                                 STANDARD                        *CHANGE02
004621* 04/15/00 THG         PR-0341    RETURN-CD, THE CARRIED-FORWARD  *CHANGE02
004622*                                ROW COUNTS AND THE TYPE-WORD     *CHANGE02
004623*                                LOOKUP SCALARS MOVED TO 77-LEVEL*CHANGE02
004624*                                ENTRIES PER SHOP STANDARD        *CHANGE02
004626*----------------------------------------------------------------*CHANGE01
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600         ASSIGN TO UT-S-SYSOUT
005700         ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT ORDSTOR
006000         ASSIGN TO UT-S-ORDSTOR
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS ORDSTOR-STATUS.
006300
006400     SELECT DUPRPT
006500         ASSIGN TO UT-S-DUPRPT
006600         ORGANIZATION IS SEQUENTIAL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC                  PIC X(130).
007700
007800****** THE CUMULATIVE ORDER STORE - OPENED INPUT HERE, THE WHOLE
007900****** FILE IS RE-READ EVERY RUN (THIS RUN'S ROWS PLUS ALL PRIOR
008000****** RUNS' ROWS ARE ALL IN PLAY FOR DUPLICATE ANALYSIS).
008100 FD  ORDSTOR
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 307 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS ORDER-ROW.
008700     COPY ORDSTOR.
008800
008900****** THE PRINTED DUPLICATE-PAYMENT REPORT - STATISTICS BLOCK,
009000****** HARD-DUPLICATE SECTION, THEN COMBO SECTION, IN THAT ORDER.
009100 FD  DUPRPT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 132 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS DUPRPT-REC.
009700 01  DUPRPT-REC                  PIC X(132).
009800
009900 WORKING-STORAGE SECTION.
010000 01  FILE-STATUS-CODES.
010100     05  ORDSTOR-STATUS          PIC X(02).
010200         88  ORDSTOR-OK              VALUE "00".
010300         88  ORDSTOR-EOF             VALUE "10".
010400
010500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010600     05  WS-ROW-COUNT            PIC 9(05) COMP VALUE 0.
010700     05  WS-MAX-ROWS             PIC 9(05) COMP VALUE 2000.
010800     05  WS-CLUSTER-COUNT        PIC 9(05) COMP VALUE 0.
010900     05  WS-SCAN-START           PIC 9(05) COMP VALUE 0.
011000     05  WS-TYPE-MEMBER-COUNT    PIC 9(05) COMP VALUE 0.
011100     05  MULTIPLE-CLUSTER-COUNT  PIC 9(07) COMP VALUE 0.
011200     05  HARD-DUP-GROUP-COUNT    PIC 9(07) COMP VALUE 0.
011300     05  COMBO-GROUP-COUNT       PIC 9(07) COMP VALUE 0.
011400     05  HARD-DUP-GROUPS-PRINTED PIC 9(02) COMP VALUE 0.
011500     05  COMBO-GROUPS-PRINTED    PIC 9(02) COMP VALUE 0.
011600     05  WS-MAX-CAPTURED-GROUPS  PIC 9(02) COMP VALUE 30.
011700     05  WS-MAX-GROUP-MEMBERS    PIC 9(03) COMP VALUE 200.
012000     05  MEM-IDX                 PIC 9(03) COMP VALUE 0.
012100     05  WS-PRINT-ROW-IDX        PIC 9(05) COMP VALUE 0.
012200     05  WS-ORDNUM-POS           PIC 9(02) COMP VALUE 0.
012300     05  WS-ORDNUM-FIRST-POS     PIC 9(02) COMP VALUE 0.
012400     05  WS-ORDNUM-COPY-LEN      PIC 9(02) COMP VALUE 0.
012500     05  WS-ADDR-SCAN-POS        PIC 9(03) COMP VALUE 0.
012600     05  WS-ADDR-OUT-POS         PIC 9(03) COMP VALUE 0.
012700
012800*----------------------------------------------------------------
012810* STANDALONE SCRATCH SCALARS - EACH USED IN ONE SPOT ONLY, SO
012820* CARRIED AS 77-LEVELS RATHER THAN GROUPED UNDER A 01.
012830*----------------------------------------------------------------
012900 77  RETURN-CD               PIC S9(04) COMP VALUE 0.
013000 77  WS-CARRIED-TOTAL-ROWS   PIC 9(07) VALUE 0.
013100 77  WS-CARRIED-SAVED-ROWS   PIC 9(07) VALUE 0.
013200 77  WS-CARRIED-PROBLEMATIC-ROWS PIC 9(07) VALUE 0.
013300
013400 01  FLAGS-AND-SWITCHES.
013500     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
013600         88  NO-MORE-DATA            VALUE "N".
013700     05  WS-HAS-DIAG-OR-INSP-SW  PIC X(01) VALUE "N".
013800         88  WS-HAS-DIAG-OR-INSP     VALUE "Y".
013900     05  WS-HAS-INSTALL-SW       PIC X(01) VALUE "N".
014000         88  WS-HAS-INSTALL          VALUE "Y".
014100     05  WS-ADDR-SEEN-NONSPACE-SW PIC X(01) VALUE "N".
014200         88  WS-ADDR-HAS-SEEN-NONSPACE   VALUE "Y".
014300     05  WS-ADDR-PENDING-SEP-SW  PIC X(01) VALUE "N".
014400         88  WS-ADDR-SEP-PENDING     VALUE "Y".
014500
014600*----------------------------------------------------------------
014700* TYPE-WORD LOOKUP TABLE - MAPS THE ONE-BYTE WORK-TYPE CODE TO
014800* THE REPORT'S SPELLED-OUT WORD.  LOADED ONCE AT 060-.
014900*----------------------------------------------------------------
015000 01  WS-TYPE-WORD-TABLE.
015100     05  WS-TYPE-WORD-ENTRY OCCURS 4 TIMES INDEXED BY TYP-IDX.
015200         10  WS-TYPE-CODE        PIC X(01).
015300         10  WS-TYPE-WORD        PIC X(12).
015400         10  FILLER              PIC X(02).
015500
015600 77  WS-LOOKUP-CODE              PIC X(01).
015700 77  WS-LOOKUP-WORD               PIC X(12).
015800
015900*----------------------------------------------------------------
016000* ORDER-NUMBER TRIM WORK AREA - USED BY 255-BUILD-KEY-ORDER.
016100* CHARACTER-AT-A-TIME VIEW, NO INTRINSIC FUNCTION IS USED
016200* ANYWHERE IN THIS PROGRAM.
016300*----------------------------------------------------------------
016400 01  WS-ORDNUM-WORK              PIC X(13).
016500 01  WS-ORDNUM-WORK-CHARS REDEFINES WS-ORDNUM-WORK.
016600     05  WS-ORDNUM-WORK-CHAR     PIC X(01) OCCURS 13 TIMES.
016700
016800*----------------------------------------------------------------
016900* ADDRESS NORMALIZATION WORK AREA - USED BY 260-NORMALIZE-
017000* ADDRESS.  WS-ADDR-WORK HOLDS THE LOWER-CASED RAW ADDRESS; THE
017100* COLLAPSE SCAN BUILDS THE TRIMMED, SINGLE-SPACED RESULT INTO
017200* WS-ADDR-OUT ONE CHARACTER AT A TIME.
017300*----------------------------------------------------------------
017400 01  WS-ADDR-WORK                PIC X(120).
017500 01  WS-ADDR-WORK-CHARS REDEFINES WS-ADDR-WORK.
017600     05  WS-ADDR-WORK-CHAR       PIC X(01) OCCURS 120 TIMES.
017700
017800 01  WS-ADDR-OUT                 PIC X(120) VALUE SPACES.
017900 01  WS-ADDR-OUT-CHARS REDEFINES WS-ADDR-OUT.
018000     05  WS-ADDR-OUT-CHAR        PIC X(01) OCCURS 120 TIMES.
018100
018200*----------------------------------------------------------------
018300* PAYOUT-AMOUNT EDIT SCRATCH - EDITED TO Z,ZZZ,ZZ9.99 AND THEN
018400* COPIED INTO WHICHEVER DISPLAY FIELD THE REPORT LINE NEEDS.
018500*----------------------------------------------------------------
018600 01  WS-EDIT-AMOUNT              PIC Z,ZZZ,ZZ9.99.
018700
018800*----------------------------------------------------------------
018900* WS-ROW-TABLE - THE WHOLE QUALIFYING ORDER STORE, LOADED BY
019000* 200-LOAD-CLUSTER-TABLE.  WSR-CLUSTER-KEY IS THE NORMALIZED
019100* (ORDER NUMBER, ADDRESS) PAIR THAT CLUSTERS COMPARE ON.
019200*----------------------------------------------------------------
019300 01  WS-ROW-TABLE.
019400     05  WSR-ROW-ENTRY OCCURS 2000 TIMES
019500             INDEXED BY ROW-IDX, ROW-IDX2, ROW-IDX3.
019600         10  WSR-ORDER-NUMBER        PIC X(13).
019700         10  WSR-ADDRESS-DISPLAY     PIC X(120).
019800         10  WSR-CLUSTER-KEY.
019900             15  WSR-KEY-ORDER        PIC X(13).
020000             15  WSR-KEY-ADDRESS      PIC X(120).
020100         10  WSR-PAYOUT              PIC S9(07)V99 COMP-3.
020200         10  WSR-PAYOUT-PRESENT       PIC X(01).
020300             88  WSR-PAYOUT-IS-PRESENT   VALUE "Y".
020400         10  WSR-WORKER-NAME          PIC X(40).
020500         10  WSR-WORK-TYPE            PIC X(01).
020600         10  WSR-PROCESSED-SW         PIC X(01).
020700             88  WSR-ALREADY-PROCESSED   VALUE "Y".
020800         10  FILLER                   PIC X(02).
020900
021000*----------------------------------------------------------------
021100* WS-CLUSTER-MEMBER - TRANSIENT LIST OF ROW-TABLE SUBSCRIPTS
021200* BELONGING TO THE CLUSTER CURRENTLY BEING GATHERED BY 410-.
021300* RE-USED FOR EVERY CLUSTER; WS-CLUSTER-COUNT TELLS HOW MANY
021400* ENTRIES ARE CURRENTLY VALID.
021500*----------------------------------------------------------------
021600 01  WS-CLUSTER-MEMBER-TABLE.
021700     05  WS-CLUSTER-MEMBER OCCURS 2000 TIMES
021800             INDEXED BY CLU-IDX
021900             PIC 9(05) COMP.
022000
022100*----------------------------------------------------------------
022200* WS-TYPE-MEMBER - TRANSIENT LIST OF ROW-TABLE SUBSCRIPTS SHARING
022300* ONE WORK TYPE WITHIN THE CURRENT CLUSTER, BUILT BY 427- FOR THE
022400* HARD-DUPLICATE TEST.
022500*----------------------------------------------------------------
022600 01  WS-TYPE-MEMBER-TABLE.
022700     05  WS-TYPE-MEMBER OCCURS 2000 TIMES
022800             PIC 9(05) COMP.
022900
023000*----------------------------------------------------------------
023100* HARD-DUPLICATE CAPTURE TABLE - HOLDS THE FIRST 30 HARD-DUPLICATE
023200* GROUPS DISCOVERED, FOR PRINTING AFTER THE FULL STORE HAS BEEN
023300* ANALYZED AND THE STATISTICS BLOCK WRITTEN.  COUNTS ABOVE ARE
023400* NEVER CAPPED - ONLY THE PRINTED DETAIL IS.
023500*----------------------------------------------------------------
023600 01  WS-HARDDUP-CAPTURE.
023700     05  WS-HD-GROUP OCCURS 30 TIMES INDEXED BY HD-IDX.
023800         10  WS-HD-ORDER-NUMBER      PIC X(13).
023900         10  WS-HD-ADDRESS-DISPLAY   PIC X(120).
024000         10  WS-HD-WORK-TYPE         PIC X(01).
024100         10  WS-HD-MEMBER-COUNT      PIC 9(03) COMP.
024110         10  WS-HD-COPY-COUNT        PIC 9(03) COMP.
024200         10  WS-HD-MEMBER OCCURS 200 TIMES INDEXED BY HD-MEM-IDX.
024300             15  WS-HD-MEMBER-ROW-IDX    PIC 9(05) COMP.
024400         10  FILLER                  PIC X(02).
024500
024600*----------------------------------------------------------------
024700* COMBO CAPTURE TABLE - SAME IDEA AS ABOVE, FOR THE FIRST 30
024800* COMBO GROUPS DISCOVERED.
024900*----------------------------------------------------------------
025000 01  WS-COMBO-CAPTURE.
025100     05  WS-CB-GROUP OCCURS 30 TIMES INDEXED BY CB-IDX.
025200         10  WS-CB-ORDER-NUMBER      PIC X(13).
025300         10  WS-CB-ADDRESS-DISPLAY   PIC X(120).
025400         10  WS-CB-MEMBER-COUNT      PIC 9(03) COMP.
025410         10  WS-CB-COPY-COUNT        PIC 9(03) COMP.
025500         10  WS-CB-MEMBER OCCURS 200 TIMES INDEXED BY CB-MEM-IDX.
025600             15  WS-CB-MEMBER-ROW-IDX    PIC 9(05) COMP.
025700         10  FILLER                  PIC X(02).
025800
025900*----------------------------------------------------------------
026000* REPORT PRINT RECORDS - PROGRAM-LOCAL, IN THE SHOP'S USUAL
026100* FASHION, NOT A COPYBOOK.  EVERY RECORD IS 132 BYTES TO MATCH
026200* DUPRPT-REC.
026300*----------------------------------------------------------------
026400 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
026500
026600 01  WS-STATS-TITLE-LINE.
026700     05  FILLER                  PIC X(132)
026800         VALUE "BATCH STATISTICS".
026900
027000 01  WS-STATS-LINE.
027100     05  FILLER                  PIC X(05) VALUE SPACES.
027200     05  WS-STATS-LABEL          PIC X(45).
027300     05  WS-STATS-VALUE          PIC ZZZ,ZZZ,ZZ9.
027400     05  FILLER                  PIC X(71) VALUE SPACES.
027500
027600 01  WS-HARDDUP-TITLE-LINE.
027700     05  FILLER                  PIC X(132)
027800         VALUE "HARD-DUPLICATE CLUSTERS".
027900
028000 01  WS-NONE-HARDDUP-LINE.
028100     05  FILLER                  PIC X(132)
028200         VALUE "NO HARD DUPLICATES FOUND".
028300
028400 01  WS-HD-HDR-LINE.
028500     05  FILLER                  PIC X(05) VALUE SPACES.
028600     05  FILLER                  PIC X(14) VALUE "ORDER NUMBER: ".
028700     05  WS-HDH-ORDER-NO-O       PIC X(13).
028800     05  FILLER                  PIC X(03) VALUE SPACES.
028900     05  FILLER                  PIC X(09) VALUE "ADDRESS: ".
029000     05  WS-HDH-ADDRESS-O        PIC X(60).
029100     05  FILLER                  PIC X(03) VALUE SPACES.
029200     05  FILLER                  PIC X(11) VALUE "WORK TYPE: ".
029300     05  WS-HDH-WORKTYPE-O       PIC X(12).
029400     05  FILLER                  PIC X(02) VALUE SPACES.
029500
029600 01  WS-HD-DETAIL-LINE.
029700     05  FILLER                  PIC X(10) VALUE SPACES.
029800     05  FILLER                  PIC X(08) VALUE "PAYOUT: ".
029900     05  WS-HDD-PAYOUT-O         PIC X(12).
030000     05  FILLER                  PIC X(03) VALUE SPACES.
030100     05  FILLER                  PIC X(08) VALUE "WORKER: ".
030200     05  WS-HDD-WORKER-O         PIC X(40).
030300     05  FILLER                  PIC X(51) VALUE SPACES.
030400
030500 01  WS-COMBO-TITLE-LINE.
030600     05  FILLER                  PIC X(132)
030700         VALUE "COMBINATION (VISIT PLUS INSTALLATION) CLUSTERS".
030800
030900 01  WS-NONE-COMBO-LINE.
031000     05  FILLER                  PIC X(132)
031100         VALUE "NO COMBO CLUSTERS FOUND".
031200
031300 01  WS-CB-HDR-LINE.
031400     05  FILLER                  PIC X(05) VALUE SPACES.
031500     05  FILLER                  PIC X(14) VALUE "ORDER NUMBER: ".
031600     05  WS-CBH-ORDER-NO-O       PIC X(13).
031700     05  FILLER                  PIC X(03) VALUE SPACES.
031800     05  FILLER                  PIC X(09) VALUE "ADDRESS: ".
031900     05  WS-CBH-ADDRESS-O        PIC X(60).
032000     05  FILLER                  PIC X(28) VALUE SPACES.
032100
032200 01  WS-CB-DETAIL-LINE.
032300     05  FILLER                  PIC X(10) VALUE SPACES.
032400     05  WS-CBD-WORKTYPE-O       PIC X(12).
032500     05  FILLER                  PIC X(03) VALUE SPACES.
032600     05  FILLER                  PIC X(08) VALUE "PAYOUT: ".
032700     05  WS-CBD-PAYOUT-O         PIC X(12).
032800     05  FILLER                  PIC X(03) VALUE SPACES.
032900     05  FILLER                  PIC X(08) VALUE "WORKER: ".
033000     05  WS-CBD-WORKER-O         PIC X(40).
033100     05  FILLER                  PIC X(36) VALUE SPACES.
033200
033300 01  ZERO-VAL                    PIC 9 VALUE 0.
033400 01  ONE-VAL                     PIC 9 VALUE 1.
033500
033600 COPY ORDABEND.
033700
033800 PROCEDURE DIVISION.
033900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034000     PERFORM 200-LOAD-CLUSTER-TABLE THRU 200-EXIT.
034100     PERFORM 400-ANALYZE-CLUSTERS THRU 400-EXIT.
034200     PERFORM 700-WRITE-STATS-BLOCK THRU 700-EXIT.
034300     PERFORM 720-WRITE-HARDDUP-SECTION THRU 720-EXIT.
034400     PERFORM 740-WRITE-COMBO-SECTION THRU 740-EXIT.
034500     PERFORM 999-CLEANUP THRU 999-EXIT.
034600     MOVE +0 TO RETURN-CODE.
034700     GOBACK.
034800
034900 000-HOUSEKEEPING.
035000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035100     DISPLAY "******** BEGIN JOB ORDDUPR ********".
035200*        THESE THREE CONTROL CARDS CARRY ORDEDIT'S END-OF-JOB
035300*        TOTALS FORWARD INTO THIS STEP'S STATISTICS BLOCK - OPS
035400*        KEYS THE DISPLAYED ORDEDIT TOTALS INTO THIS STEP'S SYSIN.
035500     ACCEPT WS-CARRIED-TOTAL-ROWS FROM SYSIN.
035600     ACCEPT WS-CARRIED-SAVED-ROWS FROM SYSIN.
035700     ACCEPT WS-CARRIED-PROBLEMATIC-ROWS FROM SYSIN.
035800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
035900     MOVE 2000 TO WS-MAX-ROWS.
036000     MOVE 30 TO WS-MAX-CAPTURED-GROUPS.
036100     MOVE 200 TO WS-MAX-GROUP-MEMBERS.
036200     PERFORM 060-LOAD-TYPE-WORD-TABLE THRU 060-EXIT.
036300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
036400     PERFORM 900-READ-ORDER-STORE THRU 900-EXIT.
036500     IF NO-MORE-DATA
036600         MOVE "000-HOUSEKEEPING" TO PARA-NAME
036700         MOVE "EMPTY ORDER STORE" TO ABEND-REASON
036800         GO TO 1000-ABEND-RTN.
036900 000-EXIT.
037000     EXIT.
037100
037200 060-LOAD-TYPE-WORD-TABLE.
037300     MOVE "D" TO WS-TYPE-CODE(1).
037400     MOVE "DIAGNOSTIC" TO WS-TYPE-WORD(1).
037500     MOVE "I" TO WS-TYPE-CODE(2).
037600     MOVE "INSPECTION" TO WS-TYPE-WORD(2).
037700     MOVE "M" TO WS-TYPE-CODE(3).
037800     MOVE "INSTALLATION" TO WS-TYPE-WORD(3).
037900     MOVE "O" TO WS-TYPE-CODE(4).
038000     MOVE "OTHER" TO WS-TYPE-WORD(4).
038100 060-EXIT.
038200     EXIT.
038300
038400*----------------------------------------------------------------
038500* 200-LOAD-CLUSTER-TABLE - BATCH FLOW STEP 1: READ ALL ORDER-ROW
038600* RECORDS, EXCLUDING THOSE MISSING ORDER NUMBER OR ADDRESS.  THE
038700* FIRST RECORD WAS ALREADY PRIMED BY THE READ IN 000-.
038800*----------------------------------------------------------------
038900 200-LOAD-CLUSTER-TABLE.
039000     MOVE "200-LOAD-CLUSTER-TABLE" TO PARA-NAME.
039100     PERFORM 210-ADD-TABLE-ENTRY THRU 210-EXIT.
039200     PERFORM 220-READ-AND-ADD THRU 220-EXIT
039300         UNTIL NO-MORE-DATA.
039400 200-EXIT.
039500     EXIT.
039600
039700 220-READ-AND-ADD.
039800     PERFORM 900-READ-ORDER-STORE THRU 900-EXIT.
039900     IF NOT NO-MORE-DATA
040000         PERFORM 210-ADD-TABLE-ENTRY THRU 210-EXIT
040100     END-IF.
040200 220-EXIT.
040300     EXIT.
040400
040500 210-ADD-TABLE-ENTRY.
040600     IF ORD-ORDER-NUMBER = SPACES OR ORD-ADDRESS = SPACES
040700         GO TO 210-EXIT.
040800     IF WS-ROW-COUNT >= WS-MAX-ROWS
040900         MOVE "210-ADD-TABLE-ENTRY" TO PARA-NAME
041000         MOVE "ORDER STORE EXCEEDS TABLE CAPACITY" TO ABEND-REASON
041100         GO TO 1000-ABEND-RTN.
041200     ADD 1 TO WS-ROW-COUNT.
041300     MOVE ORD-ORDER-NUMBER     TO WSR-ORDER-NUMBER(WS-ROW-COUNT).
041400     MOVE ORD-ADDRESS          TO WSR-ADDRESS-DISPLAY(WS-ROW-COUNT).
041500     MOVE ORD-PAYOUT           TO WSR-PAYOUT(WS-ROW-COUNT).
041600     MOVE ORD-PAYOUT-PRESENT   TO WSR-PAYOUT-PRESENT(WS-ROW-COUNT).
041700     MOVE ORD-WORKER-NAME      TO WSR-WORKER-NAME(WS-ROW-COUNT).
041800     MOVE ORD-WORK-TYPE        TO WSR-WORK-TYPE(WS-ROW-COUNT).
041900     MOVE "N"                  TO WSR-PROCESSED-SW(WS-ROW-COUNT).
042000     PERFORM 250-BUILD-CLUSTER-KEY THRU 250-EXIT.
042100 210-EXIT.
042200     EXIT.
042300
042400*----------------------------------------------------------------
042500* 250-BUILD-CLUSTER-KEY - BUSINESS RULE: TEXT NORMALIZATION.
042600*----------------------------------------------------------------
042700 250-BUILD-CLUSTER-KEY.
042800     MOVE "250-BUILD-CLUSTER-KEY" TO PARA-NAME.
042900     PERFORM 255-BUILD-KEY-ORDER THRU 255-EXIT.
043000     PERFORM 260-NORMALIZE-ADDRESS THRU 260-EXIT.
043100 250-EXIT.
043200     EXIT.
043300
043400 255-BUILD-KEY-ORDER.
043500*        ORDER-NUMBER KEY - TRIM LEADING/TRAILING SPACES, UPPER
043600*        CASE.  THE FIELD IS ALREADY LEFT-JUSTIFIED BY ORDNBRX, BUT
043700*        WE TRIM DEFENSIVELY RATHER THAN ASSUME IT.
043800     MOVE ORD-ORDER-NUMBER TO WS-ORDNUM-WORK.
043900     INSPECT WS-ORDNUM-WORK CONVERTING
044000         "abcdefghijklmnopqrstuvwxyzабвгдежзийклмнопрстуфхцчшщъыьэюяё"
044100         TO
044200         "ABCDEFGHIJKLMNOPQRSTUVWXYZАБВГДЕЖЗИЙКЛМНОПРСТУФХЦЧШЩЪЫЬЭЮЯЁ".
044300     MOVE SPACES TO WSR-KEY-ORDER(WS-ROW-COUNT).
044400     MOVE 0 TO WS-ORDNUM-FIRST-POS.
044500     PERFORM 256-FIND-FIRST-NONSPACE THRU 256-EXIT
044600         VARYING WS-ORDNUM-POS FROM 1 BY 1
044700         UNTIL WS-ORDNUM-POS > 13 OR WS-ORDNUM-FIRST-POS NOT = 0.
044800     IF WS-ORDNUM-FIRST-POS NOT = 0
044900         COMPUTE WS-ORDNUM-COPY-LEN = 14 - WS-ORDNUM-FIRST-POS
045000         MOVE WS-ORDNUM-WORK(WS-ORDNUM-FIRST-POS : WS-ORDNUM-COPY-LEN)
045100             TO WSR-KEY-ORDER(WS-ROW-COUNT)
045200     END-IF.
045300 255-EXIT.
045400     EXIT.
045500
045600 256-FIND-FIRST-NONSPACE.
045700     IF WS-ORDNUM-WORK-CHAR(WS-ORDNUM-POS) NOT = SPACE
045800         MOVE WS-ORDNUM-POS TO WS-ORDNUM-FIRST-POS.
045900 256-EXIT.
046000     EXIT.
046100
046200 260-NORMALIZE-ADDRESS.
046300*        ADDRESS KEY - LOWER CASE, TRIM, AND COLLAPSE EVERY RUN OF
046400*        WHITESPACE TO A SINGLE SPACE, ALL IN ONE FORWARD SCAN
046500*        (SEE 265- BELOW).
046600     MOVE ORD-ADDRESS TO WS-ADDR-WORK.
046700     INSPECT WS-ADDR-WORK CONVERTING
046800         "ABCDEFGHIJKLMNOPQRSTUVWXYZАБВГДЕЖЗИЙКЛМНОПРСТУФХЦЧШЩЪЫЬЭЮЯЁ"
046900         TO
047000         "abcdefghijklmnopqrstuvwxyzабвгдежзийклмнопрстуфхцчшщъыьэюяё".
047100     MOVE SPACES TO WS-ADDR-OUT.
047200     MOVE 0 TO WS-ADDR-OUT-POS.
047300     MOVE "N" TO WS-ADDR-SEEN-NONSPACE-SW.
047400     MOVE "N" TO WS-ADDR-PENDING-SEP-SW.
047500     PERFORM 265-COLLAPSE-ONE-CHAR THRU 265-EXIT
047600         VARYING WS-ADDR-SCAN-POS FROM 1 BY 1
047700         UNTIL WS-ADDR-SCAN-POS > 120.
047800     MOVE WS-ADDR-OUT TO WSR-KEY-ADDRESS(WS-ROW-COUNT).
047900 260-EXIT.
048000     EXIT.
048100
048200 265-COLLAPSE-ONE-CHAR.
048300*        A SPACE SEEN AFTER THE FIRST NON-SPACE CHARACTER ONLY
048400*        MARKS A SEPARATOR AS PENDING - IT IS NOT WRITTEN TO THE
048500*        OUTPUT UNLESS AND UNTIL ANOTHER NON-SPACE CHARACTER
048600*        FOLLOWS.  A RUN OF TRAILING SPACES THEREFORE NEVER GETS
048700*        WRITTEN AT ALL, WHICH TRIMS THE RIGHT END FOR FREE.
048800     IF WS-ADDR-WORK-CHAR(WS-ADDR-SCAN-POS) = SPACE
048900         IF WS-ADDR-HAS-SEEN-NONSPACE
049000             MOVE "Y" TO WS-ADDR-PENDING-SEP-SW
049100         END-IF
049200     ELSE
049300         IF WS-ADDR-SEP-PENDING
049400             ADD 1 TO WS-ADDR-OUT-POS
049500             MOVE SPACE TO WS-ADDR-OUT-CHAR(WS-ADDR-OUT-POS)
049600             MOVE "N" TO WS-ADDR-PENDING-SEP-SW
049700         END-IF
049800         ADD 1 TO WS-ADDR-OUT-POS
049900         MOVE WS-ADDR-WORK-CHAR(WS-ADDR-SCAN-POS)
050000             TO WS-ADDR-OUT-CHAR(WS-ADDR-OUT-POS)
050100         MOVE "Y" TO WS-ADDR-SEEN-NONSPACE-SW
050200     END-IF.
050300 265-EXIT.
050400     EXIT.
050500
050600*----------------------------------------------------------------
050700* 400-ANALYZE-CLUSTERS - BATCH FLOW STEPS 2-5: GROUP THE LOADED
050800* ROWS BY CLUSTER KEY (MARK-AS-VISITED TABLE SCAN, NO SORT STEP
050900* IS AVAILABLE IN THIS SHOP) AND RUN THE DUPLICATE TESTS ON EVERY
051000* CLUSTER OF 2 OR MORE ROWS.
051100*----------------------------------------------------------------
051200 400-ANALYZE-CLUSTERS.
051300     MOVE "400-ANALYZE-CLUSTERS" TO PARA-NAME.
051400     PERFORM 410-START-CLUSTER THRU 410-EXIT
051500         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-ROW-COUNT.
051600 400-EXIT.
051700     EXIT.
051800
051900 410-START-CLUSTER.
052000     IF WSR-ALREADY-PROCESSED(ROW-IDX)
052100         GO TO 410-EXIT.
052200     MOVE "Y" TO WSR-PROCESSED-SW(ROW-IDX).
052300     MOVE 1 TO WS-CLUSTER-COUNT.
052400     MOVE ROW-IDX TO WS-CLUSTER-MEMBER(1).
052500     IF ROW-IDX < WS-ROW-COUNT
052600         COMPUTE WS-SCAN-START = ROW-IDX + 1
052700         PERFORM 415-GATHER-MEMBER THRU 415-EXIT
052800             VARYING ROW-IDX2 FROM WS-SCAN-START BY 1
052900             UNTIL ROW-IDX2 > WS-ROW-COUNT
053000     END-IF.
053100     IF WS-CLUSTER-COUNT > 1
053200         ADD 1 TO MULTIPLE-CLUSTER-COUNT
053300         PERFORM 420-CHECK-HARD-DUPLICATES THRU 420-EXIT
053400         PERFORM 440-CHECK-COMBO THRU 440-EXIT
053500     END-IF.
053600 410-EXIT.
053700     EXIT.
053800
053900 415-GATHER-MEMBER.
054000     IF NOT WSR-ALREADY-PROCESSED(ROW-IDX2)
054100        AND WSR-CLUSTER-KEY(ROW-IDX2) = WSR-CLUSTER-KEY(ROW-IDX)
054200         ADD 1 TO WS-CLUSTER-COUNT
054300         MOVE ROW-IDX2 TO WS-CLUSTER-MEMBER(WS-CLUSTER-COUNT)
054400         MOVE "Y" TO WSR-PROCESSED-SW(ROW-IDX2)
054500     END-IF.
054600 415-EXIT.
054700     EXIT.
054800
054900*----------------------------------------------------------------
055000* 420-CHECK-HARD-DUPLICATES - BUSINESS RULE: HARD DUPLICATE - ONE
055100* GROUP PER WORK TYPE HAVING 2 OR MORE ROWS IN THIS CLUSTER.
055200*----------------------------------------------------------------
055300 420-CHECK-HARD-DUPLICATES.
055400     PERFORM 425-CHECK-ONE-TYPE THRU 425-EXIT
055500         VARYING TYP-IDX FROM 1 BY 1 UNTIL TYP-IDX > 4.
055600 420-EXIT.
055700     EXIT.
055800
055900 425-CHECK-ONE-TYPE.
056000     MOVE 0 TO WS-TYPE-MEMBER-COUNT.
056100     PERFORM 427-COLLECT-TYPE-MEMBER THRU 427-EXIT
056200         VARYING CLU-IDX FROM 1 BY 1 UNTIL CLU-IDX > WS-CLUSTER-COUNT.
056300     IF WS-TYPE-MEMBER-COUNT > 1
056400         ADD 1 TO HARD-DUP-GROUP-COUNT
056500         IF HARD-DUP-GROUPS-PRINTED < WS-MAX-CAPTURED-GROUPS
056600             ADD 1 TO HARD-DUP-GROUPS-PRINTED
056700             PERFORM 430-CAPTURE-HARDDUP-GROUP THRU 430-EXIT
056800         END-IF
056900     END-IF.
057000 425-EXIT.
057100     EXIT.
057200
057300 427-COLLECT-TYPE-MEMBER.
057400     IF WSR-WORK-TYPE(WS-CLUSTER-MEMBER(CLU-IDX)) = WS-TYPE-CODE(TYP-IDX)
057500         ADD 1 TO WS-TYPE-MEMBER-COUNT
057600         MOVE WS-CLUSTER-MEMBER(CLU-IDX)
057700             TO WS-TYPE-MEMBER(WS-TYPE-MEMBER-COUNT)
057800     END-IF.
057900 427-EXIT.
058000     EXIT.
058100
058200 430-CAPTURE-HARDDUP-GROUP.
058300*        DISPLAY ADDRESS IS THE FIRST ROW OF THE CLUSTER IN STORE
058400*        ORDER - WS-CLUSTER-MEMBER(1) IS ALWAYS THAT ROW, SINCE
058500*        410- GATHERS FORWARD FROM THE ANCHOR ROW.
058600     MOVE WSR-ORDER-NUMBER(WS-CLUSTER-MEMBER(1))
058700         TO WS-HD-ORDER-NUMBER(HARD-DUP-GROUPS-PRINTED).
058800     MOVE WSR-ADDRESS-DISPLAY(WS-CLUSTER-MEMBER(1))
058900         TO WS-HD-ADDRESS-DISPLAY(HARD-DUP-GROUPS-PRINTED).
059000     MOVE WS-TYPE-CODE(TYP-IDX)
059100         TO WS-HD-WORK-TYPE(HARD-DUP-GROUPS-PRINTED).
059200     MOVE WS-TYPE-MEMBER-COUNT
059300         TO WS-HD-MEMBER-COUNT(HARD-DUP-GROUPS-PRINTED).
059400*        WS-HD-MEMBER-COUNT ABOVE IS THE TRUE, UNCAPPED COUNT FOR
059410*        THE "N MEMBERS" DISPLAY LINE; WS-HD-COPY-COUNT BELOW IS
059420*        THE NUMBER ACTUALLY COPIED INTO THE 200-SLOT TABLE AND IS
059430*        WHAT 730-WRITE-HD-MEMBER MUST LOOP ON, NOT THE COUNT ABOVE.
059440     IF WS-TYPE-MEMBER-COUNT > WS-MAX-GROUP-MEMBERS
059500         MOVE WS-MAX-GROUP-MEMBERS
059510             TO WS-HD-COPY-COUNT(HARD-DUP-GROUPS-PRINTED)
059600     ELSE
059700         MOVE WS-TYPE-MEMBER-COUNT
059710             TO WS-HD-COPY-COUNT(HARD-DUP-GROUPS-PRINTED)
059800     END-IF.
059900     PERFORM 435-COPY-HD-MEMBER THRU 435-EXIT
060000         VARYING MEM-IDX FROM 1 BY 1
060010         UNTIL MEM-IDX > WS-HD-COPY-COUNT(HARD-DUP-GROUPS-PRINTED).
060100 430-EXIT.
060200     EXIT.
060300
060400 435-COPY-HD-MEMBER.
060500     MOVE WS-TYPE-MEMBER(MEM-IDX)
060600         TO WS-HD-MEMBER-ROW-IDX(HARD-DUP-GROUPS-PRINTED, MEM-IDX).
060700 435-EXIT.
060800     EXIT.
060900
061000*----------------------------------------------------------------
061100* 440-CHECK-COMBO - BUSINESS RULE: COMBO CLUSTER - AT LEAST ONE
061200* DIAGNOSTIC OR INSPECTION ROW TOGETHER WITH AT LEAST ONE
061300* INSTALLATION ROW, SOMEWHERE IN THIS CLUSTER.
061400*----------------------------------------------------------------
061500 440-CHECK-COMBO.
061600     MOVE "N" TO WS-HAS-DIAG-OR-INSP-SW.
061700     MOVE "N" TO WS-HAS-INSTALL-SW.
061800     PERFORM 445-CHECK-ONE-MEMBER-TYPE THRU 445-EXIT
061900         VARYING CLU-IDX FROM 1 BY 1 UNTIL CLU-IDX > WS-CLUSTER-COUNT.
062000     IF WS-HAS-DIAG-OR-INSP AND WS-HAS-INSTALL
062100         ADD 1 TO COMBO-GROUP-COUNT
062200         IF COMBO-GROUPS-PRINTED < WS-MAX-CAPTURED-GROUPS
062300             ADD 1 TO COMBO-GROUPS-PRINTED
062400             PERFORM 450-CAPTURE-COMBO-GROUP THRU 450-EXIT
062500         END-IF
062600     END-IF.
062700 440-EXIT.
062800     EXIT.
062900
063000 445-CHECK-ONE-MEMBER-TYPE.
063100     IF WSR-WORK-TYPE(WS-CLUSTER-MEMBER(CLU-IDX)) = "D"
063200        OR WSR-WORK-TYPE(WS-CLUSTER-MEMBER(CLU-IDX)) = "I"
063300         MOVE "Y" TO WS-HAS-DIAG-OR-INSP-SW
063400     ELSE
063500     IF WSR-WORK-TYPE(WS-CLUSTER-MEMBER(CLU-IDX)) = "M"
063600         MOVE "Y" TO WS-HAS-INSTALL-SW.
063700 445-EXIT.
063800     EXIT.
063900
064000 450-CAPTURE-COMBO-GROUP.
064100     MOVE WSR-ORDER-NUMBER(WS-CLUSTER-MEMBER(1))
064200         TO WS-CB-ORDER-NUMBER(COMBO-GROUPS-PRINTED).
064300     MOVE WSR-ADDRESS-DISPLAY(WS-CLUSTER-MEMBER(1))
064400         TO WS-CB-ADDRESS-DISPLAY(COMBO-GROUPS-PRINTED).
064500     MOVE WS-CLUSTER-COUNT
064600         TO WS-CB-MEMBER-COUNT(COMBO-GROUPS-PRINTED).
064610*        WS-CB-MEMBER-COUNT ABOVE IS THE TRUE, UNCAPPED COUNT FOR
064620*        THE "N MEMBERS" DISPLAY LINE; WS-CB-COPY-COUNT BELOW IS
064630*        THE NUMBER ACTUALLY COPIED INTO THE 200-SLOT TABLE AND IS
064640*        WHAT 748-WRITE-CB-MEMBER MUST LOOP ON, NOT THE COUNT ABOVE.
064700     IF WS-CLUSTER-COUNT > WS-MAX-GROUP-MEMBERS
064800         MOVE WS-MAX-GROUP-MEMBERS
064810             TO WS-CB-COPY-COUNT(COMBO-GROUPS-PRINTED)
064900     ELSE
065000         MOVE WS-CLUSTER-COUNT
065010             TO WS-CB-COPY-COUNT(COMBO-GROUPS-PRINTED)
065100     END-IF.
065200     PERFORM 455-COPY-CB-MEMBER THRU 455-EXIT
065300         VARYING MEM-IDX FROM 1 BY 1
065310         UNTIL MEM-IDX > WS-CB-COPY-COUNT(COMBO-GROUPS-PRINTED).
065400 450-EXIT.
065500     EXIT.
065600
065700 455-COPY-CB-MEMBER.
065800     MOVE WS-CLUSTER-MEMBER(MEM-IDX)
065900         TO WS-CB-MEMBER-ROW-IDX(COMBO-GROUPS-PRINTED, MEM-IDX).
066000 455-EXIT.
066100     EXIT.
066200
066300*----------------------------------------------------------------
066400* 700-WRITE-STATS-BLOCK - REPORT SECTION 1: BATCH STATISTICS.
066500*----------------------------------------------------------------
066600 700-WRITE-STATS-BLOCK.
066700     MOVE "700-WRITE-STATS-BLOCK" TO PARA-NAME.
066800     WRITE DUPRPT-REC FROM WS-STATS-TITLE-LINE
066900         AFTER ADVANCING NEXT-PAGE.
067000     WRITE DUPRPT-REC FROM WS-BLANK-LINE
067100         AFTER ADVANCING 1 LINE.
067200     MOVE "TOTAL ROWS READ" TO WS-STATS-LABEL.
067300     MOVE WS-CARRIED-TOTAL-ROWS TO WS-STATS-VALUE.
067400     WRITE DUPRPT-REC FROM WS-STATS-LINE AFTER ADVANCING 1 LINE.
067500     MOVE "ROWS SAVED" TO WS-STATS-LABEL.
067600     MOVE WS-CARRIED-SAVED-ROWS TO WS-STATS-VALUE.
067700     WRITE DUPRPT-REC FROM WS-STATS-LINE AFTER ADVANCING 1 LINE.
067800     MOVE "PROBLEMATIC ROWS" TO WS-STATS-LABEL.
067900     MOVE WS-CARRIED-PROBLEMATIC-ROWS TO WS-STATS-VALUE.
068000     WRITE DUPRPT-REC FROM WS-STATS-LINE AFTER ADVANCING 1 LINE.
068100     MOVE "CLUSTERS WITH MULTIPLE ROWS" TO WS-STATS-LABEL.
068200     MOVE MULTIPLE-CLUSTER-COUNT TO WS-STATS-VALUE.
068300     WRITE DUPRPT-REC FROM WS-STATS-LINE AFTER ADVANCING 1 LINE.
068400     MOVE "HARD-DUPLICATE GROUPS" TO WS-STATS-LABEL.
068500     MOVE HARD-DUP-GROUP-COUNT TO WS-STATS-VALUE.
068600     WRITE DUPRPT-REC FROM WS-STATS-LINE AFTER ADVANCING 1 LINE.
068700     MOVE "COMBO GROUPS" TO WS-STATS-LABEL.
068800     MOVE COMBO-GROUP-COUNT TO WS-STATS-VALUE.
068900     WRITE DUPRPT-REC FROM WS-STATS-LINE AFTER ADVANCING 1 LINE.
069000     WRITE DUPRPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1 LINE.
069100 700-EXIT.
069200     EXIT.
069300
069400*----------------------------------------------------------------
069500* 720-WRITE-HARDDUP-SECTION - REPORT SECTION 2: HARD-DUPLICATE
069600* CLUSTERS, UP TO THE FIRST 30 CAPTURED.
069700*----------------------------------------------------------------
069800 720-WRITE-HARDDUP-SECTION.
069900     MOVE "720-WRITE-HARDDUP-SECTION" TO PARA-NAME.
070000     WRITE DUPRPT-REC FROM WS-HARDDUP-TITLE-LINE
070100         AFTER ADVANCING 1 LINE.
070200     WRITE DUPRPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1 LINE.
070300     IF HARD-DUP-GROUP-COUNT = 0
070400         WRITE DUPRPT-REC FROM WS-NONE-HARDDUP-LINE
070500             AFTER ADVANCING 1 LINE
070600     ELSE
070700         PERFORM 725-WRITE-HARDDUP-DETAIL THRU 725-EXIT
070800             VARYING HD-IDX FROM 1 BY 1
070900             UNTIL HD-IDX > HARD-DUP-GROUPS-PRINTED
071000     END-IF.
071100     WRITE DUPRPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1 LINE.
071200 720-EXIT.
071300     EXIT.
071400
071500 725-WRITE-HARDDUP-DETAIL.
071600     MOVE WS-HD-ORDER-NUMBER(HD-IDX) TO WS-HDH-ORDER-NO-O.
071700     MOVE WS-HD-ADDRESS-DISPLAY(HD-IDX)(1 : 60) TO WS-HDH-ADDRESS-O.
071800     MOVE WS-HD-WORK-TYPE(HD-IDX) TO WS-LOOKUP-CODE.
071900     PERFORM 727-LOOKUP-TYPE-WORD THRU 727-EXIT.
072000     MOVE WS-LOOKUP-WORD TO WS-HDH-WORKTYPE-O.
072100     WRITE DUPRPT-REC FROM WS-HD-HDR-LINE AFTER ADVANCING 1 LINE.
072200*        LOOP BOUND IS THE COPY-COUNT, NOT THE MEMBER-COUNT - A
072210*        GROUP OVER 200 MEMBERS HAS MORE TRUE MEMBERS THAN THE
072220*        TABLE HOLDS, AND THE MEMBER-COUNT WOULD DRIVE HD-MEM-IDX
072230*        PAST THE OCCURS 200 BOUND.
072240     PERFORM 730-WRITE-HD-MEMBER THRU 730-EXIT
072300         VARYING HD-MEM-IDX FROM 1 BY 1
072400         UNTIL HD-MEM-IDX > WS-HD-COPY-COUNT(HD-IDX).
072500 725-EXIT.
072600     EXIT.
072700
072800*----------------------------------------------------------------
072900* 727-LOOKUP-TYPE-WORD - TABLE LOOKUP SHARED BY THE HARD-DUPLICATE
073000* HEADER (ONE CODE PER GROUP) AND THE COMBO DETAIL LINE (ONE CODE
073100* PER MEMBER).  CALLER MOVES THE CODE INTO WS-LOOKUP-CODE FIRST.
073200*----------------------------------------------------------------
073300 727-LOOKUP-TYPE-WORD.
073400     MOVE SPACES TO WS-LOOKUP-WORD.
073500     PERFORM 728-CHECK-ONE-WORD THRU 728-EXIT
073600         VARYING TYP-IDX FROM 1 BY 1 UNTIL TYP-IDX > 4.
073700 727-EXIT.
073800     EXIT.
073900
074000 728-CHECK-ONE-WORD.
074100     IF WS-TYPE-CODE(TYP-IDX) = WS-LOOKUP-CODE
074200         MOVE WS-TYPE-WORD(TYP-IDX) TO WS-LOOKUP-WORD.
074300 728-EXIT.
074400     EXIT.
074500
074600 730-WRITE-HD-MEMBER.
074700     MOVE WS-HD-MEMBER-ROW-IDX(HD-IDX, HD-MEM-IDX) TO WS-PRINT-ROW-IDX.
074800     IF WSR-PAYOUT-IS-PRESENT(WS-PRINT-ROW-IDX)
074900         MOVE WSR-PAYOUT(WS-PRINT-ROW-IDX) TO WS-EDIT-AMOUNT
075000         MOVE WS-EDIT-AMOUNT TO WS-HDD-PAYOUT-O
075100     ELSE
075200         MOVE "NO AMOUNT" TO WS-HDD-PAYOUT-O
075300     END-IF.
075400     IF WSR-WORKER-NAME(WS-PRINT-ROW-IDX) = SPACES
075500         MOVE "NO NAME" TO WS-HDD-WORKER-O
075600     ELSE
075700         MOVE WSR-WORKER-NAME(WS-PRINT-ROW-IDX) TO WS-HDD-WORKER-O
075800     END-IF.
075900     WRITE DUPRPT-REC FROM WS-HD-DETAIL-LINE AFTER ADVANCING 1 LINE.
076000 730-EXIT.
076100     EXIT.
076200
076300*----------------------------------------------------------------
076400* 740-WRITE-COMBO-SECTION - REPORT SECTION 3: COMBO CLUSTERS, UP
076500* TO THE FIRST 30 CAPTURED.
076600*----------------------------------------------------------------
076700 740-WRITE-COMBO-SECTION.
076800     MOVE "740-WRITE-COMBO-SECTION" TO PARA-NAME.
076900     WRITE DUPRPT-REC FROM WS-COMBO-TITLE-LINE
077000         AFTER ADVANCING 1 LINE.
077100     WRITE DUPRPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1 LINE.
077200     IF COMBO-GROUP-COUNT = 0
077300         WRITE DUPRPT-REC FROM WS-NONE-COMBO-LINE
077400             AFTER ADVANCING 1 LINE
077500     ELSE
077600         PERFORM 745-WRITE-COMBO-DETAIL THRU 745-EXIT
077700             VARYING CB-IDX FROM 1 BY 1
077800             UNTIL CB-IDX > COMBO-GROUPS-PRINTED
077900     END-IF.
078000     WRITE DUPRPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1 LINE.
078100 740-EXIT.
078200     EXIT.
078300
078400 745-WRITE-COMBO-DETAIL.
078500     MOVE WS-CB-ORDER-NUMBER(CB-IDX) TO WS-CBH-ORDER-NO-O.
078600     MOVE WS-CB-ADDRESS-DISPLAY(CB-IDX)(1 : 60) TO WS-CBH-ADDRESS-O.
078700     WRITE DUPRPT-REC FROM WS-CB-HDR-LINE AFTER ADVANCING 1 LINE.
078800*        LOOP BOUND IS THE COPY-COUNT, NOT THE MEMBER-COUNT - A
078810*        GROUP OVER 200 MEMBERS HAS MORE TRUE MEMBERS THAN THE
078820*        TABLE HOLDS, AND THE MEMBER-COUNT WOULD DRIVE CB-MEM-IDX
078830*        PAST THE OCCURS 200 BOUND.
078840     PERFORM 748-WRITE-CB-MEMBER THRU 748-EXIT
078900         VARYING CB-MEM-IDX FROM 1 BY 1
079000         UNTIL CB-MEM-IDX > WS-CB-COPY-COUNT(CB-IDX).
079100 745-EXIT.
079200     EXIT.
079300
079400 748-WRITE-CB-MEMBER.
079500     MOVE WS-CB-MEMBER-ROW-IDX(CB-IDX, CB-MEM-IDX) TO WS-PRINT-ROW-IDX.
079600     MOVE WSR-WORK-TYPE(WS-PRINT-ROW-IDX) TO WS-LOOKUP-CODE.
079700     PERFORM 727-LOOKUP-TYPE-WORD THRU 727-EXIT.
079800     MOVE WS-LOOKUP-WORD TO WS-CBD-WORKTYPE-O.
079900     IF WSR-PAYOUT-IS-PRESENT(WS-PRINT-ROW-IDX)
080000         MOVE WSR-PAYOUT(WS-PRINT-ROW-IDX) TO WS-EDIT-AMOUNT
080100         MOVE WS-EDIT-AMOUNT TO WS-CBD-PAYOUT-O
080200     ELSE
080300         MOVE "-" TO WS-CBD-PAYOUT-O
080400     END-IF.
080500     IF WSR-WORKER-NAME(WS-PRINT-ROW-IDX) = SPACES
080600         MOVE "-" TO WS-CBD-WORKER-O
080700     ELSE
080800         MOVE WSR-WORKER-NAME(WS-PRINT-ROW-IDX) TO WS-CBD-WORKER-O
080900     END-IF.
081000     WRITE DUPRPT-REC FROM WS-CB-DETAIL-LINE AFTER ADVANCING 1 LINE.
081100 748-EXIT.
081200     EXIT.
081300
081400 800-OPEN-FILES.
081500     MOVE "800-OPEN-FILES" TO PARA-NAME.
081600     OPEN INPUT ORDSTOR.
081700     OPEN OUTPUT SYSOUT.
081800     OPEN OUTPUT DUPRPT.
081900 800-EXIT.
082000     EXIT.
082100
082200 850-CLOSE-FILES.
082300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
082400     CLOSE ORDSTOR, SYSOUT, DUPRPT.
082500 850-EXIT.
082600     EXIT.
082700
082800 900-READ-ORDER-STORE.
082900     READ ORDSTOR
083000         AT END MOVE "N" TO MORE-DATA-SW
083100         GO TO 900-EXIT
083200     END-READ.
083300 900-EXIT.
083400     EXIT.
083500
083600 999-CLEANUP.
083700     MOVE "999-CLEANUP" TO PARA-NAME.
083800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
083900     DISPLAY "** ORDER-STORE ROWS ANALYZED **".
084000     DISPLAY WS-ROW-COUNT.
084100     DISPLAY "** CLUSTERS WITH MULTIPLE ROWS **".
084200     DISPLAY MULTIPLE-CLUSTER-COUNT.
084300     DISPLAY "** HARD-DUPLICATE GROUPS **".
084400     DISPLAY HARD-DUP-GROUP-COUNT.
084500     DISPLAY "** COMBO GROUPS **".
084600     DISPLAY COMBO-GROUP-COUNT.
084700     DISPLAY "******** NORMAL END OF JOB ORDDUPR ********".
084800 999-EXIT.
084900     EXIT.
085000
085100 1000-ABEND-RTN.
085200     WRITE SYSOUT-REC FROM ABEND-REC.
085300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
085400     DISPLAY "*** ABNORMAL END OF JOB - ORDDUPR ***" UPON CONSOLE.
085500     DIVIDE ZERO-VAL INTO ONE-VAL.
